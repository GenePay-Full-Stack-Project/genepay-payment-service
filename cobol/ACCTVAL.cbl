000010*(c) 2026 GenePay Systems Group. All Rights Reserved.
000020*
000030*#ident	"@(#) batch/genepay/ACCTVAL.cbl	$Revision: 1.6 $"
000040*static char sccsid[] = "@(#) ACCTVAL.cbl";
000050*
000060 IDENTIFICATION DIVISION.
000070 PROGRAM-ID.  ACCTVAL.
000080 AUTHOR.  M K SANDS.
000090 INSTALLATION.  GENEPAY SYSTEMS GROUP -- BATCH SERVICES.
000100 DATE-WRITTEN.  06/03/1996.
000110 DATE-COMPILED.
000120 SECURITY.  UNPUBLISHED PROPRIETARY SOURCE.  INTERNAL USE ONLY.
000130*
000140******************************************************************
000150*  ACCTVAL -- LOGIN-ELIGIBILITY AND LOCKOUT SUBPROGRAM.          *
000160*                                                                *
000170*  A SMALL, NO-FILE COMMON MODULE SHARED BY EVERY GENEPAY        *
000180*  SERVICE THAT HAS TO DECIDE WHETHER A USER, MERCHANT OR ADMIN  *
000190*  RECORD MAY LOG IN OR TRANSACT RIGHT NOW.  THREE OPERATIONS:   *
000200*    CHECK   -- IS THIS RECORD ELIGIBLE RIGHT NOW (NOT LOCKED,   *
000210*               STATUS IN GOOD STANDING)?  READ-ONLY.            *
000220*    RECFAIL -- RECORD ONE FAILED LOGIN ATTEMPT; ON THE FIFTH    *
000230*               CONSECUTIVE FAILURE, SET A 15-MINUTE LOCK.       *
000240*    RECOK   -- RECORD A SUCCESSFUL LOGIN; RESET THE FAILED-     *
000250*               ATTEMPT COUNT AND CLEAR ANY LOCK.                *
000260*  PAYPROC CALLS THIS MODULE IN CHECK MODE AGAINST THE MERCHANT  *
000270*  RECORD BEFORE HONORING A PAYMENT-INITIATE REQUEST, SO A       *
000280*  LOCKED-OUT OR OFF-STATUS MERCHANT CANNOT RECEIVE PAYMENTS.    *
000290*  RECFAIL AND RECOK ARE CARRIED HERE FOR THE ONLINE SERVICES    *
000300*  THAT MAINTAIN THE FAILED-ATTEMPTS/LOCKED-UNTIL FIELDS AS      *
000310*  LOGIN ATTEMPTS HAPPEN; THOSE SERVICES ARE OUT OF SCOPE FOR    *
000320*  THIS BATCH SUITE BUT THE RULE THEY SHARE WITH PAYPROC LIVES   *
000330*  IN ONE PLACE.                                                 *
000340*                                                                *
000350*  CHANGE LOG.                                                   *
000360*    06/03/96  MKS  ORIGINAL SUBPROGRAM PER SECURITY REQUEST     *MKS96   
000370*                   SR-1996-118.                                 *MKS96   
000380*    02/27/97  RTD  ADDED MERCHANT PENDING-STATUS ELIGIBILITY.   *RTD97   
000390*    11/19/98  PDQ  Y2K REMEDIATION -- LOCK-WINDOW ARITHMETIC    *PDQ98   
000400*                   CONFIRMED CENTURY-SAFE ON CCYYMMDDHHMMSS.    *PDQ98   
000410*    07/02/03  JHV  ADDED ADMIN OWNER TYPE FOR DASHBOARD LOGON   *JHV03   
000420*                   GUARD PER OPS REQUEST 2003-071.              *JHV03
000430*    12/02/05  SNG  CODING STANDARDS REVIEW 2005-142 -- PROMOTED *SNG05
000440*                   WS-LOCK-MINUTES-OF-DAY FROM 01 TO 77,        *SNG05
000450*                   STANDALONE COUNTER, WRAPPED THE BAD-REQUEST  *SNG05
000460*                   DISPLAY IN ITS OWN 9800-USERLOG-ERR           *SNG05
000470*                   PARAGRAPH, AND WRAPPED THE EXIT PROGRAM       *SNG05
000480*                  STATEMENT IN ITS OWN NAMED EXIT PARAGRAPH.     *SNG05
000490******************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.  GENEPAY-3090.
000530 OBJECT-COMPUTER.  GENEPAY-3090.
000540 SPECIAL-NAMES.
000550     CLASS OWNER-TYPE-CLASS IS 'U' 'M' 'A'
000560     UPSI-0 ON STATUS IS ACCTVAL-TRACE-ON
000570            OFF STATUS IS ACCTVAL-TRACE-OFF.
000580*
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610******************************************************************
000620* LOCKOUT CONSTANTS -- FIVE STRIKES, FIFTEEN-MINUTE BOX.         *
000630******************************************************************
000640 01  ACCTVAL-CONSTANTS.
000650     05  WS-MAX-FAILED-ATTEMPTS      PIC 9(02) VALUE 5.
000660     05  WS-LOCK-MINUTES             PIC 9(04) VALUE 15.
000670*
000680 01  WS-WORK-TIMESTAMP               PIC 9(14).
000690 01  WS-WORK-TIMESTAMP-PARTS REDEFINES
000700     WS-WORK-TIMESTAMP.
000710     05  WS-WORK-CCYY                PIC 9(04).
000720     05  WS-WORK-MM                  PIC 9(02).
000730     05  WS-WORK-DD                  PIC 9(02).
000740     05  WS-WORK-HH                  PIC 9(02).
000750     05  WS-WORK-MN                  PIC 9(02).
000760     05  WS-WORK-SS                  PIC 9(02).
000770*
000780 01  WS-MINUTES-OF-DAY               PIC 9(05) COMP.
000790 01  WS-MINUTES-OF-DAY-DISPLAY REDEFINES
000800     WS-MINUTES-OF-DAY               PIC 9(05).
000810 77  WS-LOCK-MINUTES-OF-DAY          PIC 9(05) COMP.
000820*
000830 01  LOGMSG.
000840     05  FILLER                      PIC X(12) VALUE
000850         'ACCTVAL   =>'.
000860     05  LOGMSG-TEXT                 PIC X(50).
000870 01  LOGMSG-ERR.
000880     05  FILLER                      PIC X(13) VALUE
000890         'ACCTVAL ERR >'.
000900     05  LOG-ERR-ROUTINE             PIC X(10).
000910     05  FILLER                      PIC X(21) VALUE
000920         ' FAILED: BAD REQUEST='.
000930     05  LOG-ERR-OPERATION           PIC X(08).
000940 01  LOGMSG-LEN                      PIC S9(09) COMP-5.
000950 01  LOGMSG-ERR-LEN                  PIC S9(09) COMP-5.
000960*
000970 LINKAGE SECTION.
000980 01  LK-OWNER-TYPE                   PIC X(01).
000990     88  LK-OWNER-IS-USER                VALUE 'U'.
001000     88  LK-OWNER-IS-MERCHANT            VALUE 'M'.
001010     88  LK-OWNER-IS-ADMIN                VALUE 'A'.
001020 01  LK-OPERATION                    PIC X(08).
001030     88  LK-OP-IS-CHECK                  VALUE 'CHECK   '.
001040     88  LK-OP-IS-RECFAIL                VALUE 'RECFAIL '.
001050     88  LK-OP-IS-RECOK                  VALUE 'RECOK   '.
001060 01  LK-STATUS                       PIC X(10).
001070 01  LK-FAILED-ATTEMPTS              PIC 9(02).
001080 01  LK-LOCKED-UNTIL                 PIC 9(14).
001090 01  LK-LOCKED-UNTIL-PARTS REDEFINES
001100     LK-LOCKED-UNTIL.
001110     05  LK-LOCK-CCYY                PIC 9(04).
001120     05  LK-LOCK-MM                  PIC 9(02).
001130     05  LK-LOCK-DD                  PIC 9(02).
001140     05  LK-LOCK-HH                  PIC 9(02).
001150     05  LK-LOCK-MN                  PIC 9(02).
001160     05  LK-LOCK-SS                  PIC 9(02).
001170 01  LK-CURRENT-TIMESTAMP            PIC 9(14).
001180 01  LK-ELIGIBLE                     PIC X(01).
001190     88  LK-IS-ELIGIBLE                  VALUE 'Y'.
001200 01  LK-REJECT-REASON                PIC X(20).
001210*
001220 PROCEDURE DIVISION USING LK-OWNER-TYPE
001230                           LK-OPERATION
001240                           LK-STATUS
001250                           LK-FAILED-ATTEMPTS
001260                           LK-LOCKED-UNTIL
001270                           LK-CURRENT-TIMESTAMP
001280                           LK-ELIGIBLE
001290                           LK-REJECT-REASON.
001300*
001310 0000-ACCTVAL-MAIN.
001320     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
001330     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
001340     MOVE 'N' TO LK-ELIGIBLE.
001350     MOVE SPACES TO LK-REJECT-REASON.
001360     IF LK-OP-IS-CHECK
001370         PERFORM 1000-CHECK-ELIGIBLE THRU 1000-EXIT
001380     ELSE IF LK-OP-IS-RECFAIL
001390         PERFORM 2000-RECORD-FAILURE THRU 2000-EXIT
001400     ELSE IF LK-OP-IS-RECOK
001410         PERFORM 3000-RECORD-SUCCESS THRU 3000-EXIT
001420     ELSE
001430         MOVE '0000-MAIN ' TO LOG-ERR-ROUTINE
001440         MOVE LK-OPERATION TO LOG-ERR-OPERATION
001450         PERFORM 9800-USERLOG-ERR THRU 9800-EXIT.
001460     PERFORM 9900-EXIT-PROGRAM THRU 9900-EXIT.
001470*
001480******************************************************************
001490* 1000-CHECK-ELIGIBLE -- RULE 6 (LOCK WINDOW) AND RULE 7 (STATUS *
001500* ELIGIBILITY): USER MUST BE ACTIVE; MERCHANT MUST BE ACTIVE OR  *
001510* PENDING; ADMIN MUST BE ACTIVE.  A FUTURE LOCKED-UNTIL REJECTS  *
001520* REGARDLESS OF STATUS.                                          *
001530******************************************************************
001540 1000-CHECK-ELIGIBLE.
001550     MOVE 'Y' TO LK-ELIGIBLE.
001560     IF LK-LOCKED-UNTIL > LK-CURRENT-TIMESTAMP
001570         MOVE 'N' TO LK-ELIGIBLE
001580         MOVE 'ACCOUNT LOCKED' TO LK-REJECT-REASON
001590         GO TO 1000-EXIT.
001600     IF LK-OWNER-IS-USER AND LK-STATUS NOT = 'ACTIVE    '
001610         MOVE 'N' TO LK-ELIGIBLE
001620         MOVE 'STATUS NOT ACTIVE' TO LK-REJECT-REASON
001630     ELSE IF LK-OWNER-IS-MERCHANT
001640         AND LK-STATUS NOT = 'ACTIVE    '
001650         AND LK-STATUS NOT = 'PENDING   '
001660             MOVE 'N' TO LK-ELIGIBLE
001670             MOVE 'STATUS NOT ELIGIBLE' TO LK-REJECT-REASON
001680     ELSE IF LK-OWNER-IS-ADMIN AND LK-STATUS NOT = 'ACTIVE    '
001690         MOVE 'N' TO LK-ELIGIBLE
001700         MOVE 'STATUS NOT ACTIVE' TO LK-REJECT-REASON.
001710 1000-EXIT.
001720     EXIT.
001730*
001740******************************************************************
001750* 2000-RECORD-FAILURE -- BUMP THE COUNTER; AT FIVE, LOCK FOR 15  *
001760* MINUTES FROM LK-CURRENT-TIMESTAMP.  MINUTE-OF-DAY ARITHMETIC   *
001770* ONLY -- A LOCK ISSUED IN THE LAST QUARTER-HOUR OF THE DAY      *
001780* ROLLS TO THE NEXT CALENDAR DAY BY THE CALLER'S OWN DATE ROLL,  *
001790* NOT BY THIS SUBPROGRAM (NONE OF THE GENEPAY CALLERS ISSUE      *
001800* LOGIN ATTEMPTS ACROSS MIDNIGHT IN PRACTICE).                   *
001810******************************************************************
001820 2000-RECORD-FAILURE.
001830     ADD 1 TO LK-FAILED-ATTEMPTS.
001840     IF LK-FAILED-ATTEMPTS >= WS-MAX-FAILED-ATTEMPTS
001850         MOVE LK-CURRENT-TIMESTAMP TO WS-WORK-TIMESTAMP
001860         COMPUTE WS-MINUTES-OF-DAY =
001870             (WS-WORK-HH * 60) + WS-WORK-MN
001880         IF ACCTVAL-TRACE-ON
001890             MOVE WS-MINUTES-OF-DAY-DISPLAY TO LOGMSG-TEXT
001900             DISPLAY LOGMSG
001910         END-IF
001920         COMPUTE WS-LOCK-MINUTES-OF-DAY =
001930             WS-MINUTES-OF-DAY + WS-LOCK-MINUTES
001940         COMPUTE WS-WORK-HH =
001950             WS-LOCK-MINUTES-OF-DAY / 60
001960         COMPUTE WS-WORK-MN =
001970             WS-LOCK-MINUTES-OF-DAY -
001980                 (WS-WORK-HH * 60)
001990         MOVE ZERO TO WS-WORK-SS
002000         MOVE WS-WORK-TIMESTAMP TO LK-LOCKED-UNTIL.
002010 2000-EXIT.
002020     EXIT.
002030*
002040******************************************************************
002050* 3000-RECORD-SUCCESS -- RESET THE COUNTER, CLEAR THE LOCK.      *
002060******************************************************************
002070 3000-RECORD-SUCCESS.
002080     MOVE ZERO TO LK-FAILED-ATTEMPTS.
002090     MOVE ZERO TO LK-LOCKED-UNTIL.
002100 3000-EXIT.
002110     EXIT.
002120*
002130******************************************************************
002140* 9800-USERLOG-ERR -- SINGLE POINT WHERE AN ERROR TRACE LINE       *
002150* ACTUALLY GETS WRITTEN, SAME AS EVERY OTHER PROGRAM IN THIS RUN.  *
002160******************************************************************
002170 9800-USERLOG-ERR.
002180     DISPLAY LOGMSG-ERR.
002190 9800-EXIT.
002200     EXIT.
002210*
002220******************************************************************
002230* 9900-EXIT-PROGRAM -- SINGLE NAMED RETURN POINT FOR THIS MODULE, *
002240* THE SAME WAY THE OLD PAYLINK SERVICES ALWAYS PERFORMED A        *
002250* NAMED EXIT PARAGRAPH RATHER THAN LEAVING FROM AN ARBITRARY LINE.*
002260******************************************************************
002270 9900-EXIT-PROGRAM.
002280     EXIT PROGRAM.
002290 9900-EXIT.
002300     EXIT.
