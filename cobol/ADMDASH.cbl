000010*(c) 2026 GenePay Systems Group. All Rights Reserved.
000020*
000030*#ident	"@(#) batch/genepay/ADMDASH.cbl	$Revision: 1.12 $"
000040*static char sccsid[] = "@(#) ADMDASH.cbl";
000050*
000060 IDENTIFICATION DIVISION.
000070 PROGRAM-ID.  ADMDASH.
000080 AUTHOR.  R T DIAZ.
000090 INSTALLATION.  GENEPAY SYSTEMS GROUP -- BATCH SERVICES.
000100 DATE-WRITTEN.  09/22/1994.
000110 DATE-COMPILED.
000120 SECURITY.  UNPUBLISHED PROPRIETARY SOURCE.  INTERNAL USE ONLY.
000130*
000140******************************************************************
000150*  ADMDASH -- ADMINISTRATIVE DASHBOARD STATISTICS.               *
000160*                                                                *
000170*  END-TO-END SCAN OF USERFILE, MERCHFILE AND TRANFILE, TAKING   *
000180*  A RUN DATE OFF A SYSIN CONTROL CARD (CCYYMMDD) AS THE "TODAY" *
000190*  AGAINST WHICH RECENCY WINDOWS ARE MEASURED.  RECENCY IS       *
000200*  FIGURED ON A 360-DAY COMMERCIAL YEAR (CCYY*360 + MM*30 + DD)  *
000210*  RATHER THAN A TRUE CALENDAR DAY COUNT -- THE SAME AGING       *
000220*  ARITHMETIC USED ON THE RECEIVABLES REPORTS, GOOD ENOUGH FOR   *
000230*  A "WITHIN 7/30 DAYS" BUCKET AND MUCH CHEAPER THAN A REAL      *
000240*  JULIAN-DATE CONVERSION.  DURING THE USER SCAN, ADMDASH CALLS  *
000250*  REGVAL ONCE PER RECORD TO CATCH ANY EMAIL THAT SLIPPED PAST   *
000260*  THE ONLINE UNIQUENESS CHECK, AND CALLS DUPCHEK FOR PHONE AND  *
000270*  NIC, PLUS AN INLINE CHECK FOR AN ACTIVE USER WHOSE EMAIL WAS  *
000280*  NEVER VERIFIED (RULE 8'S REGISTRATION GATE).  THE MERCHANT    *
000290*  SCAN RUNS THE SAME REGVAL/DUPCHEK PAIR AGAINST MERCHANT       *
000300*  EMAIL, PHONE AND BUSINESS NAME.  EACH OF THE SIX FIELDS GETS  *
000310*  ITS OWN SEEN-TABLE -- A DUPLICATE PHONE DOES NOT COLLIDE      *
000320*  AGAINST A DUPLICATE NIC.  RPTFILE IS OPENED EXTEND -- PAYPROC *
000330*  AND REVSTAT HAVE ALREADY WRITTEN SECTIONS 1 AND 2.            *
000340*                                                                *
000350*  CHANGE LOG.                                                   *
000360*    09/22/94  RTD  ORIGINAL PROGRAM PER PROJECT 4471 REQUEST.   *RTD94
000370*    01/14/95  MKS  ADDED MERCHANT AND TRANSACTION SCANS (WAS    *MKS95
000380*                   USER COUNTS ONLY AT FIRST CUT).              *MKS95
000390*    06/03/96  MKS  ADDED THE REGVAL DUPLICATE-EMAIL AUDIT CALL  *MKS96
000400*                   PER SECURITY REQUEST SR-1996-118.            *MKS96
000410*    11/19/98  PDQ  Y2K REMEDIATION -- RUN-DATE PARM AND ALL     *PDQ98
000420*                   CREATED-DATE FIELDS CONFIRMED CCYYMMDD, DAY- *PDQ98
000430*                   NUMBER ARITHMETIC RE-VERIFIED CENTURY-SAFE.  *PDQ98
000440*    05/08/00  JHV  WIDENED THE REGVAL SEEN-EMAIL TABLE TO 20000 *JHV00
000450*                   ENTRIES TO MATCH THE CURRENT USER COUNT.     *JHV00
000460*    11/14/05  SNG  AUDIT FINDING 2005-118 -- RULE 8 UNIQUENESS  *SNG05
000470*                   WAS EMAIL-ONLY.  ADDED DUPCHEK CALLS FOR     *SNG05
000480*                   USER PHONE/NIC AND MERCHANT PHONE/BUSINESS   *SNG05
000490*                   NAME, A SECOND REGVAL TABLE FOR MERCHANT     *SNG05
000500*                   EMAIL, AND THE UNVERIFIED-ACTIVE-EMAIL GATE  *SNG05
000510*                   CHECK.  ALL SIX NEW COUNTS PRINT ON SECTION  *SNG05
000520*                   3 ALONGSIDE THE EXISTING DUPLICATE-EMAIL     *SNG05
000530*                   LINE.                                       *SNG05
000540*    12/02/05  SNG  CODING STANDARDS REVIEW 2005-142 -- PROMOTED *SNG05
000550*                   WS-AGE-IN-DAYS FROM 01 TO 77, STANDALONE     *SNG05
000560*                   COUNTER, WRAPPED THE STOP RUN STATEMENT IN   *SNG05
000570*                   ITS OWN NAMED EXIT PARAGRAPH, AND ADDED A FEW*SNG05
000580*                   MORE PARAGRAPH-HEADER BANNERS TO MATCH SHOP  *SNG05
000590*                   DOCUMENTATION STANDARDS.                     *SNG05
000600******************************************************************
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER.  GENEPAY-3090.
000640 OBJECT-COMPUTER.  GENEPAY-3090.
000650 SPECIAL-NAMES.
000660     CLASS OWNER-TYPE-CLASS IS 'U' 'M'
000670     C01 IS TOP-OF-FORM
000680     UPSI-0 ON STATUS IS ADMDASH-TRACE-ON
000690            OFF STATUS IS ADMDASH-TRACE-OFF.
000700*
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT USER-FILE ASSIGN TO USERFILE
000740         ORGANIZATION IS SEQUENTIAL
000750         ACCESS MODE IS SEQUENTIAL
000760         FILE STATUS IS USR-FILE-STATUS.
000770     SELECT MERCHANT-FILE ASSIGN TO MERCHFILE
000780         ORGANIZATION IS SEQUENTIAL
000790         ACCESS MODE IS SEQUENTIAL
000800         FILE STATUS IS MER-FILE-STATUS.
000810     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
000820         ORGANIZATION IS SEQUENTIAL
000830         ACCESS MODE IS SEQUENTIAL
000840         FILE STATUS IS TRAN-FILE-STATUS.
000850     SELECT REPORT-FILE ASSIGN TO RPTFILE
000860         ORGANIZATION IS LINE SEQUENTIAL
000870         FILE STATUS IS RPT-FILE-STATUS.
000880*
000890 DATA DIVISION.
000900 FILE SECTION.
000910 FD  USER-FILE
000920     LABEL RECORDS ARE STANDARD
000930     RECORD CONTAINS 160 CHARACTERS.
000940 COPY USERREC.
000950*
000960 FD  MERCHANT-FILE
000970     LABEL RECORDS ARE STANDARD
000980     RECORD CONTAINS 180 CHARACTERS.
000990 COPY MERCHREC.
001000*
001010 FD  TRANSACTION-FILE
001020     LABEL RECORDS ARE STANDARD
001030     RECORD CONTAINS 150 CHARACTERS.
001040 COPY TRANREC.
001050*
001060 FD  REPORT-FILE
001070     LABEL RECORDS ARE OMITTED
001080     RECORD CONTAINS 132 CHARACTERS.
001090 COPY RPTLINE.
001100*
001110 WORKING-STORAGE SECTION.
001120 01  USR-FILE-STATUS.
001130     05  UFS-STATUS-1                PIC X.
001140     05  UFS-STATUS-2                PIC X.
001150 01  MER-FILE-STATUS.
001160     05  MFS-STATUS-1                PIC X.
001170     05  MFS-STATUS-2                PIC X.
001180 01  TRAN-FILE-STATUS.
001190     05  TFS-STATUS-1                PIC X.
001200     05  TFS-STATUS-2                PIC X.
001210 01  RPT-FILE-STATUS.
001220     05  PFS-STATUS-1                PIC X.
001230     05  PFS-STATUS-2                PIC X.
001240*
001250 01  ADMDASH-SWITCHES.
001260     05  WS-USR-EOF-SWITCH           PIC X(01) VALUE 'N'.
001270         88  WS-USR-EOF-REACHED          VALUE 'Y'.
001280     05  WS-MER-EOF-SWITCH           PIC X(01) VALUE 'N'.
001290         88  WS-MER-EOF-REACHED          VALUE 'Y'.
001300     05  WS-TRAN-EOF-SWITCH          PIC X(01) VALUE 'N'.
001310         88  WS-TRAN-EOF-REACHED         VALUE 'Y'.
001320 01  ADMDASH-SWITCHES-COMBINED REDEFINES
001330     ADMDASH-SWITCHES.
001340     05  WS-SWITCH-BYTE              PIC X(01) OCCURS 3 TIMES.
001350*
001360******************************************************************
001370* RUN-DATE PARAMETER AND THE 360-DAY AGING ARITHMETIC.           *
001380******************************************************************
001390 01  WS-RUN-DATE-PARM                PIC 9(08) VALUE ZERO.
001400 01  WS-RUN-DATE-PARM-PARTS REDEFINES
001410     WS-RUN-DATE-PARM.
001420     05  WS-RUN-CCYY                 PIC 9(04).
001430     05  WS-RUN-MM                   PIC 9(02).
001440     05  WS-RUN-DD                   PIC 9(02).
001450 01  WS-RUN-DAY-NUMBER                PIC S9(07) COMP.
001460*
001470 01  WS-CREATED-DATE-WORK            PIC 9(08).
001480 01  WS-CREATED-DATE-WORK-PARTS REDEFINES
001490     WS-CREATED-DATE-WORK.
001500     05  WS-CDW-CCYY                 PIC 9(04).
001510     05  WS-CDW-MM                   PIC 9(02).
001520     05  WS-CDW-DD                   PIC 9(02).
001530 01  WS-DAY-NUMBER-WORK              PIC S9(07) COMP.
001540 77  WS-AGE-IN-DAYS                  PIC S9(07) COMP.
001550*
001560******************************************************************
001570* USER, MERCHANT AND TRANSACTION COUNTERS.                       *
001580******************************************************************
001590 01  USER-COUNTERS.
001600     05  WS-USR-TOTAL                PIC 9(07) COMP VALUE ZERO.
001610     05  WS-USR-ACTIVE               PIC 9(07) COMP VALUE ZERO.
001620     05  WS-USR-SUSPENDED            PIC 9(07) COMP VALUE ZERO.
001630     05  WS-USR-FACE-ENROLLED        PIC 9(07) COMP VALUE ZERO.
001640     05  WS-USR-CARD-LINKED          PIC 9(07) COMP VALUE ZERO.
001650     05  WS-USR-NEW-TODAY            PIC 9(07) COMP VALUE ZERO.
001660     05  WS-USR-NEW-7-DAYS           PIC 9(07) COMP VALUE ZERO.
001670     05  WS-USR-NEW-30-DAYS          PIC 9(07) COMP VALUE ZERO.
001680     05  WS-USR-DUPLICATE-EMAILS     PIC 9(07) COMP VALUE ZERO.
001690     05  WS-USR-DUPLICATE-PHONES     PIC 9(07) COMP VALUE ZERO.
001700     05  WS-USR-DUPLICATE-NICS       PIC 9(07) COMP VALUE ZERO.
001710     05  WS-USR-UNVERIFIED-ACTIVE    PIC 9(07) COMP VALUE ZERO.
001720*
001730 01  MERCHANT-COUNTERS.
001740     05  WS-MER-TOTAL                PIC 9(07) COMP VALUE ZERO.
001750     05  WS-MER-ACTIVE               PIC 9(07) COMP VALUE ZERO.
001760     05  WS-MER-PENDING              PIC 9(07) COMP VALUE ZERO.
001770     05  WS-MER-SUSPENDED            PIC 9(07) COMP VALUE ZERO.
001780     05  WS-MER-NEW-TODAY            PIC 9(07) COMP VALUE ZERO.
001790     05  WS-MER-NEW-7-DAYS           PIC 9(07) COMP VALUE ZERO.
001800     05  WS-MER-NEW-30-DAYS          PIC 9(07) COMP VALUE ZERO.
001810     05  WS-MER-DUPLICATE-EMAILS     PIC 9(07) COMP VALUE ZERO.
001820     05  WS-MER-DUPLICATE-PHONES     PIC 9(07) COMP VALUE ZERO.
001830     05  WS-MER-DUPLICATE-NAMES      PIC 9(07) COMP VALUE ZERO.
001840*
001850 01  TRAN-COUNTERS.
001860     05  WS-TRN-TOTAL                PIC 9(07) COMP VALUE ZERO.
001870     05  WS-TRN-COMPLETED            PIC 9(07) COMP VALUE ZERO.
001880     05  WS-TRN-OPEN-PENDING         PIC 9(07) COMP VALUE ZERO.
001890     05  WS-TRN-FAILED               PIC 9(07) COMP VALUE ZERO.
001900     05  WS-TRN-NEW-TODAY            PIC 9(07) COMP VALUE ZERO.
001910     05  WS-TRN-NEW-7-DAYS           PIC 9(07) COMP VALUE ZERO.
001920     05  WS-TRN-NEW-30-DAYS          PIC 9(07) COMP VALUE ZERO.
001930*
001940******************************************************************
001950* FINANCIALS -- RULE 2, THE 2% DASHBOARD FEE RATE (DELIBERATELY  *
001960* DIFFERENT FROM THE 3% REFUND/REVENUE RATE IN PAYPROC/REVSTAT). *
001970******************************************************************
001980 01  WS-COMPLETED-VOLUME             PIC S9(10)V99 VALUE ZERO.
001990 01  WS-PLATFORM-FEES                PIC S9(10)V99 VALUE ZERO.
002000 01  WS-PENDING-VOLUME               PIC S9(10)V99 VALUE ZERO.
002010 01  WS-PENDING-FEES                 PIC S9(10)V99 VALUE ZERO.
002020 01  WS-COLLECTED-FEES               PIC S9(10)V99 VALUE ZERO.
002030 01  WS-DASHBOARD-FEE-RATE           PIC V999 VALUE .020.
002040*
002050******************************************************************
002060* REGVAL LINKAGE WORK AREA -- ONE GROWING TABLE FOR THE USER     *
002070* EMAIL SCAN, ONE MORE FOR THE MERCHANT EMAIL SCAN.              *
002080******************************************************************
002090 01  RV-CANDIDATE-EMAIL              PIC X(40).
002100 01  RV-SEEN-COUNT                   PIC 9(05) COMP VALUE ZERO.
002110 01  RV-SEEN-EMAILS.
002120     05  RV-SEEN-EMAIL-ENTRY         PIC X(40) OCCURS 20000 TIMES.
002130 01  RV-DUP-FOUND                    PIC X(01).
002140     88  RV-IS-DUPLICATE                 VALUE 'Y'.
002150*
002160 01  RM-CANDIDATE-EMAIL              PIC X(40).
002170 01  RM-SEEN-COUNT                   PIC 9(05) COMP VALUE ZERO.
002180 01  RM-SEEN-EMAILS.
002190     05  RM-SEEN-EMAIL-ENTRY         PIC X(40) OCCURS 20000 TIMES.
002200 01  RM-DUP-FOUND                    PIC X(01).
002210     88  RM-IS-DUPLICATE                 VALUE 'Y'.
002220*
002230******************************************************************
002240* DUPCHEK LINKAGE WORK AREAS -- ADDED PER AUDIT FINDING 2005-118.*
002250* ONE CANDIDATE/TABLE/FLAG SET PER NON-EMAIL FIELD RULE 8 ALSO   *
002260* REQUIRES UNIQUE -- USER PHONE, USER NIC, MERCHANT PHONE AND    *
002270* MERCHANT BUSINESS NAME.  EACH CANDIDATE IS PADDED OUT TO THE   *
002280* SAME 40-BYTE WIDTH DUPCHEK COMPARES ON, REGARDLESS OF THE      *
002290* SOURCE FIELD'S ACTUAL WIDTH.                                   *
002300******************************************************************
002310 01  DC-USR-PHONE-CANDIDATE          PIC X(40).
002320 01  DC-USR-PHONE-SEEN-COUNT         PIC 9(05) COMP VALUE ZERO.
002330 01  DC-USR-PHONE-SEEN-VALUES.
002340     05  DC-USR-PHONE-ENTRY          PIC X(40) OCCURS 20000 TIMES.
002350 01  DC-USR-PHONE-DUP-FOUND          PIC X(01).
002360     88  DC-USR-PHONE-IS-DUPLICATE       VALUE 'Y'.
002370*
002380 01  DC-USR-NIC-CANDIDATE            PIC X(40).
002390 01  DC-USR-NIC-SEEN-COUNT           PIC 9(05) COMP VALUE ZERO.
002400 01  DC-USR-NIC-SEEN-VALUES.
002410     05  DC-USR-NIC-ENTRY            PIC X(40) OCCURS 20000 TIMES.
002420 01  DC-USR-NIC-DUP-FOUND            PIC X(01).
002430     88  DC-USR-NIC-IS-DUPLICATE         VALUE 'Y'.
002440*
002450 01  DC-MER-PHONE-CANDIDATE          PIC X(40).
002460 01  DC-MER-PHONE-SEEN-COUNT         PIC 9(05) COMP VALUE ZERO.
002470 01  DC-MER-PHONE-SEEN-VALUES.
002480     05  DC-MER-PHONE-ENTRY          PIC X(40) OCCURS 20000 TIMES.
002490 01  DC-MER-PHONE-DUP-FOUND          PIC X(01).
002500     88  DC-MER-PHONE-IS-DUPLICATE       VALUE 'Y'.
002510*
002520 01  DC-MER-NAME-CANDIDATE           PIC X(40).
002530 01  DC-MER-NAME-SEEN-COUNT          PIC 9(05) COMP VALUE ZERO.
002540 01  DC-MER-NAME-SEEN-VALUES.
002550     05  DC-MER-NAME-ENTRY           PIC X(40) OCCURS 20000 TIMES.
002560 01  DC-MER-NAME-DUP-FOUND           PIC X(01).
002570     88  DC-MER-NAME-IS-DUPLICATE        VALUE 'Y'.
002580*
002590 01  LOGMSG.
002600     05  FILLER                      PIC X(12) VALUE
002610         'ADMDASH   =>'.
002620     05  LOGMSG-TEXT                 PIC X(50).
002630 01  LOGMSG-ERR.
002640     05  FILLER                      PIC X(13) VALUE
002650         'ADMDASH ERR >'.
002660     05  LOG-ERR-ROUTINE             PIC X(10).
002670     05  FILLER                      PIC X(21) VALUE
002680         ' FAILED: FILE-STATUS='.
002690     05  LOG-ERR-FILE-STATUS         PIC X(02).
002700 01  LOGMSG-LEN                      PIC S9(09) COMP-5.
002710 01  LOGMSG-ERR-LEN                  PIC S9(09) COMP-5.
002720*
002730 PROCEDURE DIVISION.
002740*
002750 0000-ADMDASH-MAIN.
002760     PERFORM 0100-INIT-RUN THRU 0100-EXIT.
002770     PERFORM 0200-SCAN-USERS THRU 0200-EXIT.
002780     PERFORM 0300-SCAN-MERCHANTS THRU 0300-EXIT.
002790     PERFORM 0400-SCAN-TRANSACTIONS THRU 0400-EXIT.
002800     PERFORM 0700-COMPUTE-FINANCIALS THRU 0700-EXIT.
002810     PERFORM 0800-WRITE-DASHBOARD THRU 0800-EXIT.
002820     CLOSE REPORT-FILE.
002830     PERFORM 9900-EXIT-RUN THRU 9900-EXIT.
002840*
002850******************************************************************
002860* 0100-INIT-RUN -- READ THE RUN-DATE PARM, DERIVE ITS DAY        *
002870* NUMBER, OPEN THE FILES (RPTFILE EXTEND -- THIRD WRITER).       *
002880******************************************************************
002890 0100-INIT-RUN.
002900     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
002910     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
002920     ACCEPT WS-RUN-DATE-PARM.
002930     COMPUTE WS-RUN-DAY-NUMBER =
002940         (WS-RUN-CCYY * 360) + (WS-RUN-MM * 30) + WS-RUN-DD.
002950     OPEN INPUT USER-FILE.
002960     IF UFS-STATUS-1 NOT = '0'
002970         MOVE 'OPEN-USR  ' TO LOG-ERR-ROUTINE
002980         MOVE USR-FILE-STATUS TO LOG-ERR-FILE-STATUS
002990         PERFORM 9800-USERLOG-ERR THRU 9800-EXIT.
003000     OPEN INPUT MERCHANT-FILE.
003010     IF MFS-STATUS-1 NOT = '0'
003020         MOVE 'OPEN-MER  ' TO LOG-ERR-ROUTINE
003030         MOVE MER-FILE-STATUS TO LOG-ERR-FILE-STATUS
003040         PERFORM 9800-USERLOG-ERR THRU 9800-EXIT.
003050     OPEN INPUT TRANSACTION-FILE.
003060     IF TFS-STATUS-1 NOT = '0'
003070         MOVE 'OPEN-TRAN ' TO LOG-ERR-ROUTINE
003080         MOVE TRAN-FILE-STATUS TO LOG-ERR-FILE-STATUS
003090         PERFORM 9800-USERLOG-ERR THRU 9800-EXIT.
003100     OPEN EXTEND REPORT-FILE.
003110     IF PFS-STATUS-1 NOT = '0'
003120         MOVE 'OPEN-RPT  ' TO LOG-ERR-ROUTINE
003130         MOVE RPT-FILE-STATUS TO LOG-ERR-FILE-STATUS
003140         PERFORM 9800-USERLOG-ERR THRU 9800-EXIT.
003150 0100-EXIT.
003160     EXIT.
003170*
003180******************************************************************
003190* 0150-COMPUTE-AGE -- SHARED BY ALL THREE SCANS.  CALLER LOADS   *
003200* WS-CREATED-DATE-WORK FIRST; RETURNS WS-AGE-IN-DAYS.            *
003210******************************************************************
003220 0150-COMPUTE-AGE.
003230     COMPUTE WS-DAY-NUMBER-WORK =
003240         (WS-CDW-CCYY * 360) + (WS-CDW-MM * 30) + WS-CDW-DD.
003250     COMPUTE WS-AGE-IN-DAYS =
003260         WS-RUN-DAY-NUMBER - WS-DAY-NUMBER-WORK.
003270 0150-EXIT.
003280     EXIT.
003290*
003300******************************************************************
003310* 0200-SCAN-USERS -- USER POPULATION, RECENCY, THE RULE 8        *
003320* DUPLICATE-EMAIL/PHONE/NIC AUDIT AND THE UNVERIFIED-ACTIVE-     *
003330* EMAIL GATE CHECK.  SEE AUDIT FINDING 2005-118.                 *
003340******************************************************************
003350 0200-SCAN-USERS.
003360     PERFORM 0210-READ-USER THRU 0210-EXIT.
003370     PERFORM 0220-TALLY-USER THRU 0220-EXIT
003380         UNTIL WS-USR-EOF-REACHED.
003390     CLOSE USER-FILE.
003400 0200-EXIT.
003410     EXIT.
003420*
003430******************************************************************
003440* 0210-READ-USER -- ONE READ, EOF SETS THE PERFORM-UNTIL SWITCH   *
003450* IN 0200-SCAN-USERS.  FIRST CALL PRIMES THE LOOP; EVERY CALL     *
003460* AFTER THAT COMES OFF THE BOTTOM OF 0220-TALLY-USER.             *
003470******************************************************************
003480 0210-READ-USER.
003490     READ USER-FILE
003500         AT END
003510             MOVE 'Y' TO WS-USR-EOF-SWITCH
003520     END-READ.
003530 0210-EXIT.
003540     EXIT.
003550*
003560******************************************************************
003570* 0220-TALLY-USER -- ONE USER RECORD'S WORTH OF DASHBOARD WORK:   *
003580* STATUS COUNTS, FACE/CARD ENROLLMENT COUNTS, THE THREE RECENCY   *
003590* BUCKETS OFF 0150-COMPUTE-AGE, THE REGVAL EMAIL AUDIT CALL, TWO  *
003600* DUPCHEK CALLS (PHONE, NIC), AND THE UNVERIFIED-ACTIVE-EMAIL     *
003610* GATE CHECK -- THEN PRIMES THE NEXT READ.                        *
003620******************************************************************
003630 0220-TALLY-USER.
003640     ADD 1 TO WS-USR-TOTAL.
003650     IF USR-STAT-ACTIVE
003660         ADD 1 TO WS-USR-ACTIVE.
003670     IF USR-STAT-SUSPENDED
003680         ADD 1 TO WS-USR-SUSPENDED.
003690     IF USR-FACE-IS-ENROLLED
003700         ADD 1 TO WS-USR-FACE-ENROLLED.
003710     IF USR-CARD-IS-LINKED
003720         ADD 1 TO WS-USR-CARD-LINKED.
003730     MOVE USR-CREATED-DATE TO WS-CREATED-DATE-WORK.
003740     PERFORM 0150-COMPUTE-AGE THRU 0150-EXIT.
003750     IF WS-AGE-IN-DAYS = ZERO
003760         ADD 1 TO WS-USR-NEW-TODAY.
003770     IF WS-AGE-IN-DAYS >= ZERO AND WS-AGE-IN-DAYS <= 7
003780         ADD 1 TO WS-USR-NEW-7-DAYS.
003790     IF WS-AGE-IN-DAYS >= ZERO AND WS-AGE-IN-DAYS <= 30
003800         ADD 1 TO WS-USR-NEW-30-DAYS.
003810     MOVE USR-EMAIL TO RV-CANDIDATE-EMAIL.
003820     CALL 'REGVAL' USING RV-CANDIDATE-EMAIL RV-SEEN-COUNT
003830         RV-SEEN-EMAILS RV-DUP-FOUND.
003840     IF RV-IS-DUPLICATE
003850         ADD 1 TO WS-USR-DUPLICATE-EMAILS.
003860     MOVE SPACES TO DC-USR-PHONE-CANDIDATE.
003870     MOVE USR-PHONE TO DC-USR-PHONE-CANDIDATE (1:15).
003880     CALL 'DUPCHEK' USING DC-USR-PHONE-CANDIDATE
003890         DC-USR-PHONE-SEEN-COUNT DC-USR-PHONE-SEEN-VALUES
003900         DC-USR-PHONE-DUP-FOUND.
003910     IF DC-USR-PHONE-IS-DUPLICATE
003920         ADD 1 TO WS-USR-DUPLICATE-PHONES.
003930     MOVE SPACES TO DC-USR-NIC-CANDIDATE.
003940     MOVE USR-NIC-NUMBER TO DC-USR-NIC-CANDIDATE (1:12).
003950     CALL 'DUPCHEK' USING DC-USR-NIC-CANDIDATE
003960         DC-USR-NIC-SEEN-COUNT DC-USR-NIC-SEEN-VALUES
003970         DC-USR-NIC-DUP-FOUND.
003980     IF DC-USR-NIC-IS-DUPLICATE
003990         ADD 1 TO WS-USR-DUPLICATE-NICS.
004000     IF USR-STAT-ACTIVE AND NOT USR-EMAIL-IS-VERIFIED
004010         ADD 1 TO WS-USR-UNVERIFIED-ACTIVE.
004020     PERFORM 0210-READ-USER THRU 0210-EXIT.
004030 0220-EXIT.
004040     EXIT.
004050*
004060******************************************************************
004070* 0300-SCAN-MERCHANTS -- MERCHANT POPULATION, RECENCY AND THE    *
004080* RULE 8 DUPLICATE-EMAIL/PHONE/BUSINESS-NAME AUDIT.  SEE AUDIT   *
004090* FINDING 2005-118.                                              *
004100******************************************************************
004110 0300-SCAN-MERCHANTS.
004120     PERFORM 0310-READ-MERCHANT THRU 0310-EXIT.
004130     PERFORM 0320-TALLY-MERCHANT THRU 0320-EXIT
004140         UNTIL WS-MER-EOF-REACHED.
004150     CLOSE MERCHANT-FILE.
004160 0300-EXIT.
004170     EXIT.
004180*
004190******************************************************************
004200* 0310-READ-MERCHANT -- SAME PRIME/REFILL PATTERN AS 0210-READ-  *
004210* USER, ONE RECORD AT A TIME OFF MERCHFILE.                       *
004220******************************************************************
004230 0310-READ-MERCHANT.
004240     READ MERCHANT-FILE
004250         AT END
004260             MOVE 'Y' TO WS-MER-EOF-SWITCH
004270     END-READ.
004280 0310-EXIT.
004290     EXIT.
004300*
004310******************************************************************
004320* 0320-TALLY-MERCHANT -- ONE MERCHANT RECORD'S WORTH OF DASHBOARD *
004330* WORK: STATUS COUNTS, THE THREE RECENCY BUCKETS, THE REGVAL      *
004340* EMAIL AUDIT CALL AGAINST THE MERCHANT'S OWN SEEN-EMAIL TABLE,   *
004350* AND TWO DUPCHEK CALLS (PHONE, BUSINESS NAME) -- THEN PRIMES     *
004360* THE NEXT READ.                                                  *
004370******************************************************************
004380 0320-TALLY-MERCHANT.
004390     ADD 1 TO WS-MER-TOTAL.
004400     IF MER-STAT-ACTIVE
004410         ADD 1 TO WS-MER-ACTIVE.
004420     IF MER-STAT-PENDING
004430         ADD 1 TO WS-MER-PENDING.
004440     IF MER-STAT-SUSPENDED
004450         ADD 1 TO WS-MER-SUSPENDED.
004460     MOVE MER-CREATED-DATE TO WS-CREATED-DATE-WORK.
004470     PERFORM 0150-COMPUTE-AGE THRU 0150-EXIT.
004480     IF WS-AGE-IN-DAYS = ZERO
004490         ADD 1 TO WS-MER-NEW-TODAY.
004500     IF WS-AGE-IN-DAYS >= ZERO AND WS-AGE-IN-DAYS <= 7
004510         ADD 1 TO WS-MER-NEW-7-DAYS.
004520     IF WS-AGE-IN-DAYS >= ZERO AND WS-AGE-IN-DAYS <= 30
004530         ADD 1 TO WS-MER-NEW-30-DAYS.
004540     MOVE MER-EMAIL TO RM-CANDIDATE-EMAIL.
004550     CALL 'REGVAL' USING RM-CANDIDATE-EMAIL RM-SEEN-COUNT
004560         RM-SEEN-EMAILS RM-DUP-FOUND.
004570     IF RM-IS-DUPLICATE
004580         ADD 1 TO WS-MER-DUPLICATE-EMAILS.
004590     MOVE SPACES TO DC-MER-PHONE-CANDIDATE.
004600     MOVE MER-PHONE TO DC-MER-PHONE-CANDIDATE (1:15).
004610     CALL 'DUPCHEK' USING DC-MER-PHONE-CANDIDATE
004620         DC-MER-PHONE-SEEN-COUNT DC-MER-PHONE-SEEN-VALUES
004630         DC-MER-PHONE-DUP-FOUND.
004640     IF DC-MER-PHONE-IS-DUPLICATE
004650         ADD 1 TO WS-MER-DUPLICATE-PHONES.
004660     MOVE SPACES TO DC-MER-NAME-CANDIDATE.
004670     MOVE MER-BUSINESS-NAME TO DC-MER-NAME-CANDIDATE (1:30).
004680     CALL 'DUPCHEK' USING DC-MER-NAME-CANDIDATE
004690         DC-MER-NAME-SEEN-COUNT DC-MER-NAME-SEEN-VALUES
004700         DC-MER-NAME-DUP-FOUND.
004710     IF DC-MER-NAME-IS-DUPLICATE
004720         ADD 1 TO WS-MER-DUPLICATE-NAMES.
004730     PERFORM 0310-READ-MERCHANT THRU 0310-EXIT.
004740 0320-EXIT.
004750     EXIT.
004760*
004770******************************************************************
004780* 0400-SCAN-TRANSACTIONS -- TRANSACTION POPULATION, RECENCY AND  *
004790* THE VOLUME ACCUMULATORS RULE 9 GROUPS PENDING WITH PROCESSING. *
004800******************************************************************
004810 0400-SCAN-TRANSACTIONS.
004820     PERFORM 0410-READ-TRANSACTION THRU 0410-EXIT.
004830     PERFORM 0420-TALLY-TRANSACTION THRU 0420-EXIT
004840         UNTIL WS-TRAN-EOF-REACHED.
004850     CLOSE TRANSACTION-FILE.
004860 0400-EXIT.
004870     EXIT.
004880*
004890******************************************************************
004900* 0410-READ-TRANSACTION -- SAME PRIME/REFILL PATTERN AS THE OTHER *
004910* TWO FILES, ONE RECORD AT A TIME OFF TRANFILE.                   *
004920******************************************************************
004930 0410-READ-TRANSACTION.
004940     READ TRANSACTION-FILE
004950         AT END
004960             MOVE 'Y' TO WS-TRAN-EOF-SWITCH
004970     END-READ.
004980 0410-EXIT.
004990     EXIT.
005000*
005010******************************************************************
005020* 0420-TALLY-TRANSACTION -- ONE TRANSACTION RECORD'S WORTH OF     *
005030* DASHBOARD WORK: STATUS COUNTS AND VOLUME (RULE 9 -- OPEN-       *
005040* PENDING GROUPS WITH PROCESSING FOR AN "IN FLIGHT" TOTAL), PLUS  *
005050* THE THREE RECENCY BUCKETS OFF 0150-COMPUTE-AGE -- THEN PRIMES   *
005060* THE NEXT READ.                                                  *
005070******************************************************************
005080 0420-TALLY-TRANSACTION.
005090     ADD 1 TO WS-TRN-TOTAL.
005100     IF TRN-STAT-COMPLETED
005110         ADD 1 TO WS-TRN-COMPLETED
005120         ADD TRN-AMOUNT TO WS-COMPLETED-VOLUME.
005130     IF TRN-STAT-OPEN-PENDING
005140         ADD 1 TO WS-TRN-OPEN-PENDING
005150         ADD TRN-AMOUNT TO WS-PENDING-VOLUME.
005160     IF TRN-STAT-FAILED
005170         ADD 1 TO WS-TRN-FAILED.
005180     MOVE TRN-CREATED-DATE TO WS-CREATED-DATE-WORK.
005190     PERFORM 0150-COMPUTE-AGE THRU 0150-EXIT.
005200     IF WS-AGE-IN-DAYS = ZERO
005210         ADD 1 TO WS-TRN-NEW-TODAY.
005220     IF WS-AGE-IN-DAYS >= ZERO AND WS-AGE-IN-DAYS <= 7
005230         ADD 1 TO WS-TRN-NEW-7-DAYS.
005240     IF WS-AGE-IN-DAYS >= ZERO AND WS-AGE-IN-DAYS <= 30
005250         ADD 1 TO WS-TRN-NEW-30-DAYS.
005260     PERFORM 0410-READ-TRANSACTION THRU 0410-EXIT.
005270 0420-EXIT.
005280     EXIT.
005290*
005300******************************************************************
005310* 0700-COMPUTE-FINANCIALS -- RULE 2, 2% DASHBOARD RATE.          *
005320******************************************************************
005330 0700-COMPUTE-FINANCIALS.
005340     COMPUTE WS-PLATFORM-FEES ROUNDED =
005350         WS-COMPLETED-VOLUME * WS-DASHBOARD-FEE-RATE.
005360     COMPUTE WS-PENDING-FEES ROUNDED =
005370         WS-PENDING-VOLUME * WS-DASHBOARD-FEE-RATE.
005380     MOVE WS-PLATFORM-FEES TO WS-COLLECTED-FEES.
005390 0700-EXIT.
005400     EXIT.
005410*
005420******************************************************************
005430* 0800-WRITE-DASHBOARD -- SECTION 3 OF RPTFILE.                  *
005440******************************************************************
005450 0800-WRITE-DASHBOARD.
005460     MOVE SPACES TO RPT-PRINT-LINE.
005470     MOVE 'ADMINISTRATIVE DASHBOARD' TO RPTH-TITLE.
005480     WRITE RPT-PRINT-LINE.
005490     PERFORM 0810-WRITE-USER-LINES THRU 0810-EXIT.
005500     PERFORM 0820-WRITE-MERCHANT-LINES THRU 0820-EXIT.
005510     PERFORM 0830-WRITE-TRANSACTION-LINES THRU 0830-EXIT.
005520     PERFORM 0840-WRITE-FINANCIAL-LINES THRU 0840-EXIT.
005530 0800-EXIT.
005540     EXIT.
005550*
005560******************************************************************
005570* 0810-WRITE-USER-LINES -- USER TOTAL, STATUS BREAKDOWN, THE      *
005580* THREE RECENCY BUCKETS, FACE/CARD ENROLLMENT COUNTS AND THE      *
005590* RULE 8 DUPLICATE-EMAIL/PHONE/NIC AND UNVERIFIED-ACTIVE-EMAIL    *
005600* COUNTS -- ONE RPTA DETAIL LINE PER FIGURE.                      *
005610******************************************************************
005620 0810-WRITE-USER-LINES.
005630     MOVE SPACES TO RPT-PRINT-LINE.
005640     MOVE 'USERS TOTAL' TO RPTA-LABEL.
005650     MOVE WS-USR-TOTAL TO RPTA-VALUE.
005660     WRITE RPT-PRINT-LINE.
005670     MOVE SPACES TO RPT-PRINT-LINE.
005680     MOVE 'USERS ACTIVE' TO RPTA-LABEL.
005690     MOVE WS-USR-ACTIVE TO RPTA-VALUE.
005700     WRITE RPT-PRINT-LINE.
005710     MOVE SPACES TO RPT-PRINT-LINE.
005720     MOVE 'USERS SUSPENDED' TO RPTA-LABEL.
005730     MOVE WS-USR-SUSPENDED TO RPTA-VALUE.
005740     WRITE RPT-PRINT-LINE.
005750     MOVE SPACES TO RPT-PRINT-LINE.
005760     MOVE 'USERS FACE-ENROLLED' TO RPTA-LABEL.
005770     MOVE WS-USR-FACE-ENROLLED TO RPTA-VALUE.
005780     WRITE RPT-PRINT-LINE.
005790     MOVE SPACES TO RPT-PRINT-LINE.
005800     MOVE 'USERS CARD-LINKED' TO RPTA-LABEL.
005810     MOVE WS-USR-CARD-LINKED TO RPTA-VALUE.
005820     WRITE RPT-PRINT-LINE.
005830     MOVE SPACES TO RPT-PRINT-LINE.
005840     MOVE 'USERS NEW TODAY' TO RPTA-LABEL.
005850     MOVE WS-USR-NEW-TODAY TO RPTA-VALUE.
005860     WRITE RPT-PRINT-LINE.
005870     MOVE SPACES TO RPT-PRINT-LINE.
005880     MOVE 'USERS NEW WITHIN 7 DAYS' TO RPTA-LABEL.
005890     MOVE WS-USR-NEW-7-DAYS TO RPTA-VALUE.
005900     WRITE RPT-PRINT-LINE.
005910     MOVE SPACES TO RPT-PRINT-LINE.
005920     MOVE 'USERS NEW WITHIN 30 DAYS' TO RPTA-LABEL.
005930     MOVE WS-USR-NEW-30-DAYS TO RPTA-VALUE.
005940     WRITE RPT-PRINT-LINE.
005950     MOVE SPACES TO RPT-PRINT-LINE.
005960     MOVE 'USERS WITH DUPLICATE EMAIL (AUDIT)' TO RPTA-LABEL.
005970     MOVE WS-USR-DUPLICATE-EMAILS TO RPTA-VALUE.
005980     WRITE RPT-PRINT-LINE.
005990     MOVE SPACES TO RPT-PRINT-LINE.
006000     MOVE 'USERS WITH DUPLICATE PHONE (AUDIT)' TO RPTA-LABEL.
006010     MOVE WS-USR-DUPLICATE-PHONES TO RPTA-VALUE.
006020     WRITE RPT-PRINT-LINE.
006030     MOVE SPACES TO RPT-PRINT-LINE.
006040     MOVE 'USERS WITH DUPLICATE NIC (AUDIT)' TO RPTA-LABEL.
006050     MOVE WS-USR-DUPLICATE-NICS TO RPTA-VALUE.
006060     WRITE RPT-PRINT-LINE.
006070     MOVE SPACES TO RPT-PRINT-LINE.
006080     MOVE 'USERS ACTIVE WITH UNVERIFIED EMAIL (AUDIT)'
006090         TO RPTA-LABEL.
006100     MOVE WS-USR-UNVERIFIED-ACTIVE TO RPTA-VALUE.
006110     WRITE RPT-PRINT-LINE.
006120 0810-EXIT.
006130     EXIT.
006140*
006150******************************************************************
006160* 0820-WRITE-MERCHANT-LINES -- SAME SHAPE AS 0810-WRITE-USER-     *
006170* LINES, ONE RPTA DETAIL LINE PER MERCHANT FIGURE.                *
006180******************************************************************
006190 0820-WRITE-MERCHANT-LINES.
006200     MOVE SPACES TO RPT-PRINT-LINE.
006210     MOVE 'MERCHANTS TOTAL' TO RPTA-LABEL.
006220     MOVE WS-MER-TOTAL TO RPTA-VALUE.
006230     WRITE RPT-PRINT-LINE.
006240     MOVE SPACES TO RPT-PRINT-LINE.
006250     MOVE 'MERCHANTS ACTIVE' TO RPTA-LABEL.
006260     MOVE WS-MER-ACTIVE TO RPTA-VALUE.
006270     WRITE RPT-PRINT-LINE.
006280     MOVE SPACES TO RPT-PRINT-LINE.
006290     MOVE 'MERCHANTS PENDING' TO RPTA-LABEL.
006300     MOVE WS-MER-PENDING TO RPTA-VALUE.
006310     WRITE RPT-PRINT-LINE.
006320     MOVE SPACES TO RPT-PRINT-LINE.
006330     MOVE 'MERCHANTS SUSPENDED' TO RPTA-LABEL.
006340     MOVE WS-MER-SUSPENDED TO RPTA-VALUE.
006350     WRITE RPT-PRINT-LINE.
006360     MOVE SPACES TO RPT-PRINT-LINE.
006370     MOVE 'MERCHANTS NEW TODAY' TO RPTA-LABEL.
006380     MOVE WS-MER-NEW-TODAY TO RPTA-VALUE.
006390     WRITE RPT-PRINT-LINE.
006400     MOVE SPACES TO RPT-PRINT-LINE.
006410     MOVE 'MERCHANTS NEW WITHIN 7 DAYS' TO RPTA-LABEL.
006420     MOVE WS-MER-NEW-7-DAYS TO RPTA-VALUE.
006430     WRITE RPT-PRINT-LINE.
006440     MOVE SPACES TO RPT-PRINT-LINE.
006450     MOVE 'MERCHANTS NEW WITHIN 30 DAYS' TO RPTA-LABEL.
006460     MOVE WS-MER-NEW-30-DAYS TO RPTA-VALUE.
006470     WRITE RPT-PRINT-LINE.
006480     MOVE SPACES TO RPT-PRINT-LINE.
006490     MOVE 'MERCHANTS WITH DUPLICATE EMAIL (AUDIT)' TO RPTA-LABEL.
006500     MOVE WS-MER-DUPLICATE-EMAILS TO RPTA-VALUE.
006510     WRITE RPT-PRINT-LINE.
006520     MOVE SPACES TO RPT-PRINT-LINE.
006530     MOVE 'MERCHANTS WITH DUPLICATE PHONE (AUDIT)' TO RPTA-LABEL.
006540     MOVE WS-MER-DUPLICATE-PHONES TO RPTA-VALUE.
006550     WRITE RPT-PRINT-LINE.
006560     MOVE SPACES TO RPT-PRINT-LINE.
006570     MOVE 'MERCHANTS WITH DUP BUSINESS NAME (AUDIT)'
006580         TO RPTA-LABEL.
006590     MOVE WS-MER-DUPLICATE-NAMES TO RPTA-VALUE.
006600     WRITE RPT-PRINT-LINE.
006610 0820-EXIT.
006620     EXIT.
006630*
006640******************************************************************
006650* 0830-WRITE-TRANSACTION-LINES -- TRANSACTION TOTAL, STATUS       *
006660* BREAKDOWN AND THE THREE RECENCY BUCKETS -- ONE RPTA DETAIL      *
006670* LINE PER FIGURE.                                                *
006680******************************************************************
006690 0830-WRITE-TRANSACTION-LINES.
006700     MOVE SPACES TO RPT-PRINT-LINE.
006710     MOVE 'TRANSACTIONS TOTAL' TO RPTA-LABEL.
006720     MOVE WS-TRN-TOTAL TO RPTA-VALUE.
006730     WRITE RPT-PRINT-LINE.
006740     MOVE SPACES TO RPT-PRINT-LINE.
006750     MOVE 'TRANSACTIONS COMPLETED' TO RPTA-LABEL.
006760     MOVE WS-TRN-COMPLETED TO RPTA-VALUE.
006770     WRITE RPT-PRINT-LINE.
006780     MOVE SPACES TO RPT-PRINT-LINE.
006790     MOVE 'TRANSACTIONS PENDING OR PROCESSING' TO RPTA-LABEL.
006800     MOVE WS-TRN-OPEN-PENDING TO RPTA-VALUE.
006810     WRITE RPT-PRINT-LINE.
006820     MOVE SPACES TO RPT-PRINT-LINE.
006830     MOVE 'TRANSACTIONS FAILED' TO RPTA-LABEL.
006840     MOVE WS-TRN-FAILED TO RPTA-VALUE.
006850     WRITE RPT-PRINT-LINE.
006860     MOVE SPACES TO RPT-PRINT-LINE.
006870     MOVE 'TRANSACTIONS NEW TODAY' TO RPTA-LABEL.
006880     MOVE WS-TRN-NEW-TODAY TO RPTA-VALUE.
006890     WRITE RPT-PRINT-LINE.
006900     MOVE SPACES TO RPT-PRINT-LINE.
006910     MOVE 'TRANSACTIONS NEW WITHIN 7 DAYS' TO RPTA-LABEL.
006920     MOVE WS-TRN-NEW-7-DAYS TO RPTA-VALUE.
006930     WRITE RPT-PRINT-LINE.
006940     MOVE SPACES TO RPT-PRINT-LINE.
006950     MOVE 'TRANSACTIONS NEW WITHIN 30 DAYS' TO RPTA-LABEL.
006960     MOVE WS-TRN-NEW-30-DAYS TO RPTA-VALUE.
006970     WRITE RPT-PRINT-LINE.
006980 0830-EXIT.
006990     EXIT.
007000*
007010******************************************************************
007020* 0840-WRITE-FINANCIAL-LINES -- COMPLETED AND PENDING VOLUME OFF  *
007030* 0700-COMPUTE-FINANCIALS, PRINTED AT THE BOTTOM OF SECTION 3.    *
007040******************************************************************
007050 0840-WRITE-FINANCIAL-LINES.
007060     MOVE SPACES TO RPT-PRINT-LINE.
007070     MOVE 'COMPLETED VOLUME' TO RPTA-LABEL.
007080     MOVE WS-COMPLETED-VOLUME TO RPTA-VALUE.
007090     WRITE RPT-PRINT-LINE.
007100     MOVE SPACES TO RPT-PRINT-LINE.
007110     MOVE 'PLATFORM FEES (2 PERCENT)' TO RPTA-LABEL.
007120     MOVE WS-PLATFORM-FEES TO RPTA-VALUE.
007130     WRITE RPT-PRINT-LINE.
007140     MOVE SPACES TO RPT-PRINT-LINE.
007150     MOVE 'PENDING VOLUME' TO RPTA-LABEL.
007160     MOVE WS-PENDING-VOLUME TO RPTA-VALUE.
007170     WRITE RPT-PRINT-LINE.
007180     MOVE SPACES TO RPT-PRINT-LINE.
007190     MOVE 'PENDING FEES (2 PERCENT)' TO RPTA-LABEL.
007200     MOVE WS-PENDING-FEES TO RPTA-VALUE.
007210     WRITE RPT-PRINT-LINE.
007220     MOVE SPACES TO RPT-PRINT-LINE.
007230     MOVE 'COLLECTED FEES' TO RPTA-LABEL.
007240     MOVE WS-COLLECTED-FEES TO RPTA-VALUE.
007250     WRITE RPT-PRINT-LINE.
007260 0840-EXIT.
007270     EXIT.
007280*
007290 9800-USERLOG-ERR.
007300     DISPLAY LOGMSG-ERR.
007310 9800-EXIT.
007320     EXIT.
007330*
007340******************************************************************
007350* 9900-EXIT-RUN -- SINGLE NAMED RETURN POINT FOR THIS RUN, THE    *
007360* SAME WAY THE OLD PAYLINK SERVICES ALWAYS LEFT FROM A NAMED      *
007370* EXIT PARAGRAPH RATHER THAN FROM AN ARBITRARY LINE IN THE MAIN.  *
007380******************************************************************
007390 9900-EXIT-RUN.
007400     STOP RUN.
007410 9900-EXIT.
007420     EXIT.
