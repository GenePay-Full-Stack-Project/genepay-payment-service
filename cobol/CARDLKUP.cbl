000010*(c) 2026 GenePay Systems Group. All Rights Reserved.
000020*
000030*#ident	"@(#) batch/genepay/CARDLKUP.cbl	$Revision: 1.8 $"
000040*static char sccsid[] = "@(#) CARDLKUP.cbl";
000050*
000060 IDENTIFICATION DIVISION.
000070 PROGRAM-ID.  CARDLKUP.
000080 AUTHOR.  R T DIAZ.
000090 INSTALLATION.  GENEPAY SYSTEMS GROUP -- BATCH SERVICES.
000100 DATE-WRITTEN.  02/27/1997.
000110 DATE-COMPILED.
000120 SECURITY.  UNPUBLISHED PROPRIETARY SOURCE.  INTERNAL USE ONLY.
000130*
000140******************************************************************
000150*  CARDLKUP -- DEFAULT-CARD LOOKUP SUBPROGRAM.                   *
000160*                                                                *
000170*  GIVEN AN OWNER TYPE (U = USER, M = MERCHANT) AND AN OWNER ID, *
000180*  SCANS CARDFILE FOR THE ACTIVE RECORD MARKED AS THE OWNER'S    *
000190*  DEFAULT CARD AND RETURNS ITS PAYMENT TOKEN AND LAST FOUR      *
000200*  DIGITS.  CALLED BY PAYPROC WHEN A MERCHANT'S PAYMENT-INITIATE *
000210*  REQUEST PASSES THE CARD-LINKED-FLAG CHECK, TO CONFIRM A       *
000220*  DEFAULT CARD ACTUALLY EXISTS AND TO CARRY ITS TOKEN INTO THE  *
000230*  PROCESSING REPORT.  CARDFILE IS SEQUENTIAL, NOT KEYED, SO     *
000240*  EVERY CALL OPENS AND RE-SCANS THE WHOLE FILE FROM THE TOP.    *
000250*                                                                *
000260*  CHANGE LOG.                                                   *
000270*    02/27/97  RTD  ORIGINAL SUBPROGRAM PER PROJECT 4471 PHASE 2.*RTD97   
000280*    06/03/96  MKS  (RETRO-DATED, SEE TICKET 96-118) HONOR       *MKS96   
000290*                   CRD-IS-ACTIVE ON THE SCAN, SKIP REVOKED      *MKS96   
000300*                   TOKENS.                                      *MKS96   
000310*    11/19/98  PDQ  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD, *PDQ98   
000320*                   NO CHANGE REQUIRED.                          *PDQ98   
000330*    07/02/03  JHV  ADDED LK-LAST4 TO THE LINKAGE SO CALLERS CAN *JHV03   
000340*                   PRINT A MASKED CARD NUMBER ON THEIR REPORTS. *JHV03
000350*    12/02/05  SNG  CODING STANDARDS REVIEW 2005-142 -- ADDED THE*SNG05
000360*                   77-LEVEL FOUND/NOT-FOUND RETURN CODES AND THE*SNG05
000370*                   TRACE MESSAGE THAT USES THEM (SAME IDIOM AS  *SNG05
000380*                   THE OLD PAYLINK SERVICES), AND WRAPPED THE   *SNG05
000390*                   EXIT PROGRAM STATEMENT IN ITS OWN PARAGRAPH. *SNG05
000400******************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.  GENEPAY-3090.
000440 OBJECT-COMPUTER.  GENEPAY-3090.
000450 SPECIAL-NAMES.
000460     CLASS OWNER-TYPE-CLASS IS 'U' 'M'
000470     UPSI-0 ON STATUS IS CARDLKUP-TRACE-ON
000480            OFF STATUS IS CARDLKUP-TRACE-OFF.
000490*
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT CARD-FILE ASSIGN TO CARDFILE
000530         ORGANIZATION IS SEQUENTIAL
000540         ACCESS MODE IS SEQUENTIAL
000550         FILE STATUS IS CARD-FILE-STATUS.
000560*
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  CARD-FILE
000600     LABEL RECORDS ARE STANDARD
000610     RECORD CONTAINS 60 CHARACTERS.
000620 COPY CARDREC.
000630*
000640 WORKING-STORAGE SECTION.
000650******************************************************************
000660* FILE STATUS -- SPLIT THE WAY EVERY GENEPAY BATCH MODULE DOES,  *
000670* SO A READER CAN TELL AT A GLANCE WHICH HALF CAME BACK BAD.     *
000680******************************************************************
000690 01  CARD-FILE-STATUS.
000700     05  CFS-STATUS-1                PIC X.
000710     05  CFS-STATUS-2                PIC X.
000720*
000730 01  CARDLKUP-SWITCHES.
000740     05  WS-EOF-SWITCH               PIC X(01) VALUE 'N'.
000750         88  WS-EOF-REACHED              VALUE 'Y'.
000760     05  WS-FOUND-SWITCH              PIC X(01) VALUE 'N'.
000770         88  WS-CARD-WAS-FOUND            VALUE 'Y'.
000780 01  CARDLKUP-SWITCHES-COMBINED REDEFINES
000790     CARDLKUP-SWITCHES.
000800     05  WS-SWITCH-PAIR              PIC X(02).
000810*
000820 01  CARDLKUP-COUNTERS.
000830     05  WS-RECORDS-SCANNED          PIC 9(07) COMP.
000840*
000850******************************************************************
000860* LOG MESSAGE DEFINITIONS -- SAME LOGMSG/LOGMSG-ERR SHAPE USED   *
000870* ACROSS EVERY GENEPAY BATCH MODULE.                             *
000880******************************************************************
000890 01  LOGMSG.
000900     05  FILLER                      PIC X(12) VALUE
000910         'CARDLKUP  =>'.
000920     05  LOGMSG-TEXT                 PIC X(50).
000930 01  LOGMSG-ERR.
000940     05  FILLER                      PIC X(13) VALUE
000950         'CARDLKUP ERR>'.
000960     05  LOG-ERR-ROUTINE             PIC X(10).
000970     05  FILLER                      PIC X(21) VALUE
000980         ' FAILED: FILE-STATUS='.
000990     05  LOG-ERR-FILE-STATUS         PIC X(02).
001000*
001010 01  LOGMSG-LEN                      PIC S9(09) COMP-5.
001020 01  LOGMSG-ERR-LEN                  PIC S9(09) COMP-5.
001030******************************************************************
001040* FOUND/NOT-FOUND RETURN CODES -- SAME PAIR OF 77-LEVEL CONSTANTS
001050* THE OLD PAYLINK LOOKUP SERVICES USED FOR THIS.  WS-APPL-RETURN-
001060* CODE IS SET FROM THE SCAN OUTCOME PURELY FOR THE TRACE MESSAGE
001070* BELOW; LK-TOKEN-FOUND IS STILL WHAT THE CALLER ACTUALLY TESTS.
001080******************************************************************
001090 77  WS-REC-FOUND                    PIC S9(09) COMP-5 VALUE 1.
001100 77  WS-REC-NOT-FOUND                PIC S9(09) COMP-5 VALUE 2.
001110 77  WS-APPL-RETURN-CODE             PIC S9(09) COMP-5 VALUE ZERO.
001120*
001130 LINKAGE SECTION.
001140 01  LK-OWNER-TYPE                   PIC X(01).
001150 01  LK-OWNER-ID                     PIC 9(09).
001160 01  LK-OWNER-ID-ALPHA REDEFINES
001170     LK-OWNER-ID                     PIC X(09).
001180 01  LK-TOKEN-FOUND                  PIC X(01).
001190     88  LK-TOKEN-WAS-FOUND              VALUE 'Y'.
001200 01  LK-PAYMENT-TOKEN                PIC X(32).
001210 01  LK-PAYMENT-TOKEN-MASK REDEFINES
001220     LK-PAYMENT-TOKEN.
001230     05  LK-TOKEN-PREFIX             PIC X(28).
001240     05  LK-TOKEN-SUFFIX             PIC X(04).
001250 01  LK-LAST4                        PIC X(04).
001260*
001270 PROCEDURE DIVISION USING LK-OWNER-TYPE
001280                           LK-OWNER-ID
001290                           LK-TOKEN-FOUND
001300                           LK-PAYMENT-TOKEN
001310                           LK-LAST4.
001320*
001330 0000-CARDLKUP-MAIN.
001340     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
001350     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
001360     MOVE 'N' TO WS-EOF-SWITCH.
001370     MOVE 'N' TO WS-FOUND-SWITCH.
001380     MOVE SPACES TO LK-PAYMENT-TOKEN.
001390     MOVE SPACES TO LK-LAST4.
001400     MOVE ZERO TO WS-RECORDS-SCANNED.
001410     PERFORM 1000-FIND-DEFAULT-CARD THRU 1000-EXIT.
001420     IF WS-CARD-WAS-FOUND
001430         MOVE 'Y' TO LK-TOKEN-FOUND
001440         MOVE WS-REC-FOUND TO WS-APPL-RETURN-CODE
001450     ELSE
001460         MOVE 'N' TO LK-TOKEN-FOUND
001470         MOVE WS-REC-NOT-FOUND TO WS-APPL-RETURN-CODE.
001480     IF CARDLKUP-TRACE-ON
001490         IF WS-APPL-RETURN-CODE = WS-REC-FOUND
001500             MOVE 'DEFAULT CARD FOUND ON CARDFILE' TO LOGMSG-TEXT
001510         ELSE
001520             MOVE 'DEFAULT CARD NOT FOUND, END OF FILE' TO LOGMSG-TEXT
001530         END-IF
001540         DISPLAY LOGMSG.
001550     PERFORM 9900-EXIT-PROGRAM THRU 9900-EXIT.
001560*
001570 1000-FIND-DEFAULT-CARD.
001580     OPEN INPUT CARD-FILE.
001590     IF CFS-STATUS-1 NOT = '0'
001600         MOVE 'OPEN' TO LOG-ERR-ROUTINE
001610         MOVE CARD-FILE-STATUS TO LOG-ERR-FILE-STATUS
001620         PERFORM 9800-USERLOG-ERR THRU 9800-EXIT
001630         GO TO 1000-EXIT.
001640     PERFORM 1100-READ-CARD THRU 1100-EXIT.
001650     PERFORM 1200-SCAN-LOOP THRU 1200-EXIT
001660         UNTIL WS-EOF-REACHED OR WS-CARD-WAS-FOUND.
001670     CLOSE CARD-FILE.
001680 1000-EXIT.
001690     EXIT.
001700*
001710 1200-SCAN-LOOP.
001720     IF CRD-OWNER-TYPE = LK-OWNER-TYPE
001730         AND CRD-OWNER-ID = LK-OWNER-ID
001740         AND CRD-IS-THE-DEFAULT
001750         AND CRD-CARD-IS-ACTIVE
001760             MOVE 'Y' TO WS-FOUND-SWITCH
001770             MOVE CRD-PAYMENT-TOKEN TO LK-PAYMENT-TOKEN
001780             MOVE CRD-LAST4 TO LK-LAST4
001790     ELSE
001800         PERFORM 1100-READ-CARD THRU 1100-EXIT.
001810 1200-EXIT.
001820     EXIT.
001830*
001840 1100-READ-CARD.
001850     READ CARD-FILE
001860         AT END
001870             MOVE 'Y' TO WS-EOF-SWITCH
001880         NOT AT END
001890             ADD 1 TO WS-RECORDS-SCANNED
001900     END-READ.
001910 1100-EXIT.
001920     EXIT.
001930*
001940 9800-USERLOG-ERR.
001950     DISPLAY LOGMSG-ERR.
001960 9800-EXIT.
001970     EXIT.
001980*
001990******************************************************************
002000* 9900-EXIT-PROGRAM -- SINGLE NAMED RETURN POINT FOR THIS MODULE, *
002010* THE SAME WAY THE OLD PAYLINK SERVICES ALWAYS PERFORMED A        *
002020* NAMED EXIT PARAGRAPH RATHER THAN LEAVING FROM AN ARBITRARY LINE.*
002030******************************************************************
002040 9900-EXIT-PROGRAM.
002050     EXIT PROGRAM.
002060 9900-EXIT.
002070     EXIT.
