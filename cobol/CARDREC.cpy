000100*(c) 2026 GenePay Systems Group. All Rights Reserved.
000200*
000300*#ident	"@(#) batch/genepay/copybooks/CARDREC.cpy	$Revision: 1.4 $"
000400*static char sccsid[] = "@(#) CARDREC.cpy";
000500*
000600******************************************************************
000700*  CARD-RECORD                                                   *
000800*  ONE ENTRY PER PAYMENT TOKEN ON FILE FOR A USER OR A MERCHANT. *
000900*  READ FROM CARDFILE BY CARDLKUP, WHICH SCANS IT FOR THE        *
001000*  DEFAULT CARD OF A GIVEN OWNER.  NOT SORTED -- CARDLKUP SCANS  *
001100*  THE ENTIRE FILE ON EVERY LOOKUP CALL.                         *
001200******************************************************************
001300*DATE-WRITTEN.  01/14/1995.
001400*
001500*CHANGE LOG.
001600*    01/14/95  MKS  ORIGINAL LAYOUT PER CARD-LINK PILOT SR-95-004.
001700*    06/03/96  MKS  ADDED CRD-IS-ACTIVE FOR REVOKED-TOKEN SUPPORT.
001800*    11/19/98  PDQ  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,
001900*                   NO CHANGE REQUIRED.
002000******************************************************************
002100 01  CARD-RECORD.
002200     05  CRD-ID                      PIC 9(09).
002300     05  CRD-OWNER-TYPE              PIC X(01).
002400         88  CRD-OWNER-IS-USER           VALUE 'U'.
002500         88  CRD-OWNER-IS-MERCHANT        VALUE 'M'.
002600     05  CRD-OWNER-ID                PIC 9(09).
002700     05  CRD-PAYMENT-TOKEN           PIC X(32).
002800     05  CRD-LAST4                   PIC X(04).
002900     05  CRD-IS-DEFAULT              PIC X(01).
003000         88  CRD-IS-THE-DEFAULT          VALUE 'Y'.
003100     05  CRD-IS-ACTIVE               PIC X(01).
003200         88  CRD-CARD-IS-ACTIVE          VALUE 'Y'.
003300     05  FILLER                      PIC X(03).
