000010*(c) 2026 GenePay Systems Group. All Rights Reserved.
000020*
000030*#ident	"@(#) batch/genepay/DUPCHEK.cbl	$Revision: 1.1 $"
000040*static char sccsid[] = "@(#) DUPCHEK.cbl";
000050*
000060 IDENTIFICATION DIVISION.
000070 PROGRAM-ID.  DUPCHEK.
000080 AUTHOR.  S N GRAVES.
000090 INSTALLATION.  GENEPAY SYSTEMS GROUP -- BATCH SERVICES.
000100 DATE-WRITTEN.  11/14/2005.
000110 DATE-COMPILED.
000120 SECURITY.  UNPUBLISHED PROPRIETARY SOURCE.  INTERNAL USE ONLY.
000130*
000140******************************************************************
000150*  DUPCHEK -- GENERIC FIELD-LEVEL UNIQUENESS AUDIT SUBPROGRAM.    *
000160*                                                                 *
000170*  RULE 8 REQUIRES UNIQUENESS ON SEVERAL FIELDS BESIDES USER      *
000180*  EMAIL -- USER PHONE, USER NIC, MERCHANT PHONE AND MERCHANT     *
000190*  BUSINESS NAME -- NONE OF WHICH LOOK LIKE AN ADDRESS, SO THEY   *
000200*  DO NOT BELONG UNDER REGVAL'S EMAIL-CLASS TRACE CHECK.  THIS    *
000210*  SUBPROGRAM IS THE SAME LINEAR SEEN-TABLE SCAN AS REGVAL, ONE   *
000220*  MODULE POINT SO EVERY CALLER GETS THE SAME 40-BYTE COMPARE     *
000230*  REGARDLESS OF THE ACTUAL FIELD WIDTH -- THE CALLER PADS ITS    *
000240*  CANDIDATE OUT TO 40 BYTES WITH TRAILING SPACES BEFORE THE      *
000250*  CALL, THE SAME WAY A SHORT FIELD PADS ON A MOVE.               *
000260*                                                                 *
000270*  CHANGE LOG.                                                    *
000280*    11/14/05  SNG  ORIGINAL SUBPROGRAM PER AUDIT FINDING 2005-118*SNG05
000290*                   (RULE 8 WAS ONLY CHECKING USER EMAIL).  SPLIT *SNG05
000300*                   OUT OF REGVAL SO THE EMAIL-CLASS TRACE STAYS  *SNG05
000310*                   EMAIL-ONLY.                                   *SNG05
000320*    12/02/05  SNG  CODING STANDARDS REVIEW 2005-142 -- PROMOTED  *SNG05
000330*                   WS-SCAN-INDEX FROM 01 TO 77, STANDALONE       *SNG05
000340*                   COUNTER, NO OCCURS OR REDEFINES ON IT.        *SNG05
000350******************************************************************
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER.  GENEPAY-3090.
000390 OBJECT-COMPUTER.  GENEPAY-3090.
000400 SPECIAL-NAMES.
000410     UPSI-0 ON STATUS IS DUPCHEK-TRACE-ON
000420            OFF STATUS IS DUPCHEK-TRACE-OFF.
000430*
000440 DATA DIVISION.
000450 WORKING-STORAGE SECTION.
000460 01  DUPCHEK-SWITCHES.
000470     05  WS-MATCH-SWITCH             PIC X(01) VALUE 'N'.
000480         88  WS-MATCH-WAS-FOUND          VALUE 'Y'.
000490 01  DUPCHEK-SWITCHES-COMBINED REDEFINES
000500     DUPCHEK-SWITCHES.
000510     05  WS-SWITCH-BYTE              PIC X(01).
000520*
000530 77  WS-SCAN-INDEX                   PIC 9(05) COMP VALUE ZERO.
000540*
000550 01  WS-DUP-CHECK-COUNTERS.
000560     05  WS-COMPARES-MADE            PIC 9(07) COMP VALUE ZERO.
000570 01  WS-COMPARES-MADE-DISPLAY REDEFINES
000580     WS-DUP-CHECK-COUNTERS           PIC 9(07).
000590*
000600 01  LOGMSG.
000610     05  FILLER                      PIC X(12) VALUE
000620         'DUPCHEK   =>'.
000630     05  LOGMSG-TEXT                 PIC X(50).
000640 01  LOGMSG-LEN                      PIC S9(09) COMP-5.
000650*
000660 LINKAGE SECTION.
000670 01  LK-CANDIDATE-VALUE               PIC X(40).
000680 01  LK-CANDIDATE-VALUE-PARTS REDEFINES
000690     LK-CANDIDATE-VALUE.
000700     05  LK-VALUE-FIRST-HALF          PIC X(20).
000710     05  LK-VALUE-SECOND-HALF         PIC X(20).
000720 01  LK-SEEN-COUNT                    PIC 9(05) COMP.
000730 01  LK-SEEN-VALUES.
000740     05  LK-SEEN-VALUE-ENTRY          PIC X(40)
000750             OCCURS 20000 TIMES INDEXED BY LK-VAL-IX.
000760 01  LK-DUP-FOUND                     PIC X(01).
000770     88  LK-IS-DUPLICATE                  VALUE 'Y'.
000780*
000790 PROCEDURE DIVISION USING LK-CANDIDATE-VALUE
000800                           LK-SEEN-COUNT
000810                           LK-SEEN-VALUES
000820                           LK-DUP-FOUND.
000830*
000840 0000-DUPCHEK-MAIN.
000850     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
000860     MOVE 'N' TO LK-DUP-FOUND.
000870     IF DUPCHEK-TRACE-ON
000880         MOVE 'ENTERED DUPCHEK FOR THIS CANDIDATE VALUE'
000890             TO LOGMSG-TEXT
000900         DISPLAY LOGMSG.
000910     PERFORM 1000-CHECK-DUPLICATE THRU 1000-EXIT.
000920     PERFORM 9900-EXIT-PROGRAM THRU 9900-EXIT.
000930*
000940******************************************************************
000950* 1000-CHECK-DUPLICATE -- RULE 8.  LINEAR SCAN OF EVERY VALUE     *
000960* SEEN SO FAR ON THIS RUN FOR THIS FIELD.  NOT FOUND: ADD THE     *
000970* CANDIDATE TO THE TABLE FOR THE NEXT CALL.  FOUND: LEAVE THE     *
000980* TABLE ALONE AND RAISE THE DUPLICATE FLAG FOR THE CALLER.        *
000990******************************************************************
001000 1000-CHECK-DUPLICATE.
001010     MOVE 'N' TO WS-MATCH-SWITCH.
001020     MOVE ZERO TO WS-SCAN-INDEX.
001030     PERFORM 1100-COMPARE-ONE-ENTRY THRU 1100-EXIT
001040         VARYING WS-SCAN-INDEX FROM 1 BY 1
001050         UNTIL WS-SCAN-INDEX > LK-SEEN-COUNT
001060            OR WS-MATCH-WAS-FOUND.
001070     IF WS-MATCH-WAS-FOUND
001080         MOVE 'Y' TO LK-DUP-FOUND
001090     ELSE
001100         ADD 1 TO LK-SEEN-COUNT
001110         MOVE LK-CANDIDATE-VALUE TO
001120             LK-SEEN-VALUE-ENTRY (LK-SEEN-COUNT).
001130 1000-EXIT.
001140     EXIT.
001150*
001160 1100-COMPARE-ONE-ENTRY.
001170     ADD 1 TO WS-COMPARES-MADE.
001180     IF LK-SEEN-VALUE-ENTRY (WS-SCAN-INDEX) = LK-CANDIDATE-VALUE
001190         MOVE 'Y' TO WS-MATCH-SWITCH.
001200 1100-EXIT.
001210     EXIT.
001220*
001230******************************************************************
001240* 9900-EXIT-PROGRAM -- SINGLE NAMED RETURN POINT FOR THIS MODULE, *
001250* THE SAME WAY THE OLD PAYLINK SERVICES ALWAYS PERFORMED A        *
001260* NAMED EXIT PARAGRAPH RATHER THAN LEAVING FROM AN ARBITRARY LINE.*
001270******************************************************************
001280 9900-EXIT-PROGRAM.
001290     EXIT PROGRAM.
001300 9900-EXIT.
001310     EXIT.
