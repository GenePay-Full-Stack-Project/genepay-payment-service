000100*(c) 2026 GenePay Systems Group. All Rights Reserved.
000200*
000300*#ident	"@(#) batch/genepay/copybooks/MERCHREC.cpy	$Revision: 1.7 $"
000400*static char sccsid[] = "@(#) MERCHREC.cpy";
000500*
000600******************************************************************
000700*  MERCHANT-RECORD                                               *
000800*  ONE ENTRY PER MERCHANT ONBOARDED TO THE PLATFORM.  READ FROM  *
000900*  MERCHFILE BY PAYPROC TO VALIDATE PAYMENT-INITIATE REQUESTS,   *
001000*  AND BY ADMDASH FOR THE MERCHANT POPULATION COUNTS.  SORTED    *
001100*  ASCENDING BY MER-ID ON THE INPUT FILE.                        *
001200******************************************************************
001300*DATE-WRITTEN.  03/11/1994.
001400*
001500*CHANGE LOG.
001600*    03/11/94  RTD  ORIGINAL LAYOUT PER PROJECT 4471 REQUEST.
001700*    01/14/95  MKS  ADDED MER-CARD-LINKED, WIDENED MER-PHONE.
001800*    06/03/96  MKS  ADDED FAILED-ATTEMPTS/LOCKED-UNTIL LOCKOUT
001900*                   FIELDS PER SECURITY REQUEST SR-1996-118.
002000*    02/27/97  RTD  ADDED PENDING STATUS FOR NEW-MERCHANT REVIEW
002100*                   QUEUE PER OPS REQUEST.
002200*    11/19/98  PDQ  Y2K REMEDIATION -- CREATED-DATE AND LOCKED-
002300*                   UNTIL CONFIRMED CENTURY-READY (CCYYMMDD).
002400******************************************************************
002500 01  MERCHANT-RECORD.
002600     05  MER-ID                      PIC 9(09).
002700     05  MER-EMAIL                   PIC X(40).
002800     05  MER-BUSINESS-NAME           PIC X(30).
002900     05  MER-OWNER-NAME              PIC X(30).
003000     05  MER-PHONE                   PIC X(15).
003100     05  MER-BUSINESS-TYPE           PIC X(20).
003200     05  MER-STATUS                  PIC X(10).
003300         88  MER-STAT-PENDING            VALUE 'PENDING   '.
003400         88  MER-STAT-ACTIVE             VALUE 'ACTIVE    '.
003500         88  MER-STAT-SUSPENDED          VALUE 'SUSPENDED '.
003600         88  MER-STAT-INACTIVE           VALUE 'INACTIVE  '.
003700         88  MER-STAT-DELETED            VALUE 'DELETED   '.
003800         88  MER-STAT-LOGIN-ELIGIBLE     VALUE 'PENDING   '
003900                                                'ACTIVE    '.
004000     05  MER-CARD-LINKED             PIC X(01).
004100         88  MER-CARD-IS-LINKED          VALUE 'Y'.
004200     05  MER-FAILED-ATTEMPTS         PIC 9(02).
004300     05  MER-LOCKED-UNTIL            PIC 9(14).
004400     05  MER-LOCKED-UNTIL-PARTS REDEFINES
004500         MER-LOCKED-UNTIL.
004600         10  MER-LOCK-CCYY           PIC 9(04).
004700         10  MER-LOCK-MM             PIC 9(02).
004800         10  MER-LOCK-DD             PIC 9(02).
004900         10  MER-LOCK-HH             PIC 9(02).
005000         10  MER-LOCK-MN             PIC 9(02).
005100         10  MER-LOCK-SS             PIC 9(02).
005200     05  MER-CREATED-DATE            PIC 9(08).
005300     05  MER-CREATED-DATE-PARTS REDEFINES
005400         MER-CREATED-DATE.
005500         10  MER-CREAT-CCYY          PIC 9(04).
005600         10  MER-CREAT-MM            PIC 9(02).
005700         10  MER-CREAT-DD            PIC 9(02).
005800     05  FILLER                      PIC X(01).
