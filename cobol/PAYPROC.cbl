000010*(c) 2026 GenePay Systems Group. All Rights Reserved.
000020*
000030*#ident	"@(#) batch/genepay/PAYPROC.cbl	$Revision: 1.14 $"
000040*static char sccsid[] = "@(#) PAYPROC.cbl";
000050*
000060 IDENTIFICATION DIVISION.
000070 PROGRAM-ID.  PAYPROC.
000080 AUTHOR.  R T DIAZ.
000090 INSTALLATION.  GENEPAY SYSTEMS GROUP -- BATCH SERVICES.
000100 DATE-WRITTEN.  02/27/1997.
000110 DATE-COMPILED.
000120 SECURITY.  UNPUBLISHED PROPRIETARY SOURCE.  INTERNAL USE ONLY.
000130*
000140******************************************************************
000150*  PAYPROC -- PAYMENT PROCESSING BATCH RUN.                      *
000160*                                                                *
000170*  READS THE DAILY BATCH OF PAYMENT/REFUND REQUESTS OFF REQFILE  *
000180*  IN THE ORDER RECEIVED, LOADS USERFILE, MERCHFILE AND TRANFILE *
000190*  INTO WORKING-STORAGE TABLES (NONE OF OUR MASTERS ARE INDEXED  *
000200*  -- SEQUENTIAL ONLY, SO A TABLE LOAD IS THE ONLY WAY TO DO      *
000210*  RANDOM LOOKUPS WITHOUT A SECOND SORT PASS), AND FOR EACH       *
000220*  REQUEST:                                                      *
000230*    INITIATE -- VALIDATES THE MERCHANT (MUST EXIST, MUST HAVE  *
000240*                A LINKED CARD, MUST BE LOGIN-ELIGIBLE), THEN    *
000250*                APPENDS A NEW PENDING/PAYMENT TRANSACTION ROW.  *
000260*    REFUND   -- VALIDATES THE TRANSACTION (MUST EXIST, MUST BE  *
000270*                COMPLETED), COMPUTES THE 3% FEE REVERSAL (THE   *
000280*                PLATFORM-TO-MERCHANT LEG, REPORTED ONLY -- WE   *
000290*                CARRY NO PLATFORM OR MERCHANT CASH ACCOUNT ON   *
000300*                FILE), CREDITS THE FULL ORIGINAL AMOUNT BACK TO *
000310*                TRN-USER-ID'S USR-BALANCE (THE MERCHANT-TO-     *
000320*                CUSTOMER LEG), AND FLIPS THE ROW TO REFUNDED.   *
000330*  THE UPDATED LEDGER (EXISTING ROWS CARRIED FORWARD, NEW ROWS   *
000340*  APPENDED) IS WRITTEN TO TRANOUT; THE UPDATED USER TABLE (ONLY *
000350*  BALANCES CHANGE) IS WRITTEN TO USEROUT.  ONE DETAIL LINE PER  *
000360*  REQUEST AND A TRAILER OF CONTROL TOTALS GO TO RPTFILE SECTION *
000370*  1.                                                            *
000380*  PAYPROC OPENS RPTFILE FRESH -- IT IS THE FIRST OF THE THREE   *
000390*  REPORT STEPS IN THE NIGHTLY RUN; REVSTAT AND ADMDASH EXTEND   *
000400*  THE SAME FILE WITH THEIR OWN SECTIONS BEHIND IT.              *
000410*                                                                *
000420*  CHANGE LOG.                                                   *
000430*    02/27/97  RTD  ORIGINAL PROGRAM PER PROJECT 4471 PHASE 2.   *RTD97   
000440*    01/14/95  MKS  (RETRO-DATED, SEE TICKET 95-004) ADDED THE   *MKS95   
000450*                   MERCHANT LOCKOUT/ELIGIBILITY CALL TO         *MKS95   
000460*                   ACCTVAL AHEAD OF THE CARD LOOKUP.            *MKS95   
000470*    06/03/96  MKS  CARDLKUP CALL NOW SKIPPED ENTIRELY WHEN THE  *MKS96   
000480*                   MERCHANT'S OWN CARD-LINKED FLAG IS OFF, TO   *MKS96   
000490*                   SAVE A FULL CARDFILE SCAN ON EVERY REJECT.   *MKS96   
000500*    11/19/98  PDQ  Y2K REMEDIATION -- RUN-DATE DERIVATION NOW   *PDQ98   
000510*                   WINDOWS THE TWO-DIGIT YEAR FROM ACCEPT FROM  *PDQ98   
000520*                   DATE (50-99 = 19XX, 00-49 = 20XX) INSTEAD OF *PDQ98   
000530*                   HARD-CODING '19' ON THE FRONT.               *PDQ98   
000540*    05/08/00  JHV  WIDENED LEDGER TABLE TO 20000 ENTRIES AND    *JHV00   
000550*                   MERCHANT TABLE TO 5000 -- OVERFLOWED BOTH ON *JHV00   
000560*                   THE 04/00 MONTH-END RUN.  SEE PROBLEM 00-231.*JHV00   
000570*    07/02/03  JHV  CONTROL-TOTAL LINES ADDED AHEAD OF THE       *JHV03
000580*                   SECTION 1 TRAILER PER AUDIT REQUEST 2003-071.*JHV03
000590*    11/14/05  SNG  AUDIT FINDING 2005-118 -- REFUND WAS FLIPPING*SNG05
000600*                   THE LEDGER ROW BUT NEVER POSTING THE MERCHANT*SNG05
000610*                   -TO-CUSTOMER LEG.  ADDED THE USERFILE LOAD   *SNG05
000620*                   AND USEROUT PASS SO A REFUND NOW CREDITS     *SNG05
000630*                   USR-BALANCE FOR THE TRANSACTION'S OWNER.     *SNG05
000640*    12/02/05  SNG  CODING STANDARDS REVIEW 2005-142 -- ADDED THE*SNG05
000650*                   77-LEVEL FOUND/NOT-FOUND RETURN CODES AND THE*SNG05
000660*                   TRACE MESSAGES THAT USE THEM ON THE LEDGER   *SNG05
000670*                   AND USER LOOKUPS, AND WRAPPED THE STOP RUN   *SNG05
000680*                   STATEMENT IN ITS OWN NAMED EXIT PARAGRAPH.   *SNG05
000690******************************************************************
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER.  GENEPAY-3090.
000730 OBJECT-COMPUTER.  GENEPAY-3090.
000740 SPECIAL-NAMES.
000750     CLASS ACTION-CLASS IS 'I' 'R'
000760     C01 IS TOP-OF-FORM
000770     UPSI-0 ON STATUS IS PAYPROC-TRACE-ON
000780            OFF STATUS IS PAYPROC-TRACE-OFF.
000790*
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT REQUEST-FILE ASSIGN TO REQFILE
000830         ORGANIZATION IS SEQUENTIAL
000840         ACCESS MODE IS SEQUENTIAL
000850         FILE STATUS IS REQ-FILE-STATUS.
000860     SELECT USER-FILE ASSIGN TO USERFILE
000870         ORGANIZATION IS SEQUENTIAL
000880         ACCESS MODE IS SEQUENTIAL
000890         FILE STATUS IS USR-FILE-STATUS.
000900     SELECT USER-OUT-FILE ASSIGN TO USEROUT
000910         ORGANIZATION IS SEQUENTIAL
000920         ACCESS MODE IS SEQUENTIAL
000930         FILE STATUS IS UOF-FILE-STATUS.
000940     SELECT MERCHANT-FILE ASSIGN TO MERCHFILE
000950         ORGANIZATION IS SEQUENTIAL
000960         ACCESS MODE IS SEQUENTIAL
000970         FILE STATUS IS MER-FILE-STATUS.
000980     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
000990         ORGANIZATION IS SEQUENTIAL
001000         ACCESS MODE IS SEQUENTIAL
001010         FILE STATUS IS TRAN-FILE-STATUS.
001020     SELECT TRANSACTION-OUT-FILE ASSIGN TO TRANOUT
001030         ORGANIZATION IS SEQUENTIAL
001040         ACCESS MODE IS SEQUENTIAL
001050         FILE STATUS IS TROUT-FILE-STATUS.
001060     SELECT REPORT-FILE ASSIGN TO RPTFILE
001070         ORGANIZATION IS LINE SEQUENTIAL
001080         FILE STATUS IS RPT-FILE-STATUS.
001090*
001100 DATA DIVISION.
001110 FILE SECTION.
001120 FD  REQUEST-FILE
001130     LABEL RECORDS ARE STANDARD
001140     RECORD CONTAINS 110 CHARACTERS.
001150 COPY REQREC.
001160*
001170 FD  USER-FILE
001180     LABEL RECORDS ARE STANDARD
001190     RECORD CONTAINS 160 CHARACTERS.
001200 COPY USERREC.
001210*
001220 FD  USER-OUT-FILE
001230     LABEL RECORDS ARE STANDARD
001240     RECORD CONTAINS 160 CHARACTERS.
001250 COPY USERREC REPLACING ==USER-RECORD== BY
001260     ==USEROUT-RECORD==, ==USR-== BY ==USO-==.
001270*
001280 FD  MERCHANT-FILE
001290     LABEL RECORDS ARE STANDARD
001300     RECORD CONTAINS 180 CHARACTERS.
001310 COPY MERCHREC.
001320*
001330 FD  TRANSACTION-FILE
001340     LABEL RECORDS ARE STANDARD
001350     RECORD CONTAINS 150 CHARACTERS.
001360 COPY TRANREC.
001370*
001380 FD  TRANSACTION-OUT-FILE
001390     LABEL RECORDS ARE STANDARD
001400     RECORD CONTAINS 150 CHARACTERS.
001410 COPY TRANREC REPLACING ==TRANSACTION-RECORD== BY
001420     ==TRANOUT-RECORD==, ==TRN-== BY ==TRO-==.
001430*
001440 FD  REPORT-FILE
001450     LABEL RECORDS ARE OMITTED
001460     RECORD CONTAINS 132 CHARACTERS.
001470 COPY RPTLINE.
001480*
001490 WORKING-STORAGE SECTION.
001500******************************************************************
001510* FILE STATUS -- ONE SPLIT PAIR PER FILE, GENEPAY HOUSE STYLE.   *
001520******************************************************************
001530 01  REQ-FILE-STATUS.
001540     05  RFS-STATUS-1                PIC X.
001550     05  RFS-STATUS-2                PIC X.
001560 01  USR-FILE-STATUS.
001570     05  UFS-STATUS-1                PIC X.
001580     05  UFS-STATUS-2                PIC X.
001590 01  UOF-FILE-STATUS.
001600     05  UOS-STATUS-1                PIC X.
001610     05  UOS-STATUS-2                PIC X.
001620 01  MER-FILE-STATUS.
001630     05  MFS-STATUS-1                PIC X.
001640     05  MFS-STATUS-2                PIC X.
001650 01  TRAN-FILE-STATUS.
001660     05  TFS-STATUS-1                PIC X.
001670     05  TFS-STATUS-2                PIC X.
001680 01  TROUT-FILE-STATUS.
001690     05  OFS-STATUS-1                PIC X.
001700     05  OFS-STATUS-2                PIC X.
001710 01  RPT-FILE-STATUS.
001720     05  PFS-STATUS-1                PIC X.
001730     05  PFS-STATUS-2                PIC X.
001740*
001750 01  PAYPROC-SWITCHES.
001760     05  WS-REQ-EOF-SWITCH           PIC X(01) VALUE 'N'.
001770         88  WS-REQ-EOF-REACHED          VALUE 'Y'.
001780     05  WS-USR-EOF-SWITCH           PIC X(01) VALUE 'N'.
001790         88  WS-USR-EOF-REACHED          VALUE 'Y'.
001800     05  WS-MER-EOF-SWITCH           PIC X(01) VALUE 'N'.
001810         88  WS-MER-EOF-REACHED          VALUE 'Y'.
001820     05  WS-TRAN-EOF-SWITCH          PIC X(01) VALUE 'N'.
001830         88  WS-TRAN-EOF-REACHED         VALUE 'Y'.
001840     05  WS-MERCHANT-FOUND-SWITCH    PIC X(01) VALUE 'N'.
001850         88  WS-MERCHANT-WAS-FOUND       VALUE 'Y'.
001860     05  WS-USER-FOUND-SWITCH        PIC X(01) VALUE 'N'.
001870         88  WS-USER-WAS-FOUND           VALUE 'Y'.
001880     05  WS-LEDGER-FOUND-SWITCH      PIC X(01) VALUE 'N'.
001890         88  WS-LEDGER-ROW-WAS-FOUND     VALUE 'Y'.
001900     05  WS-ACCEPTED-SWITCH          PIC X(01) VALUE 'N'.
001910         88  WS-REQUEST-WAS-ACCEPTED     VALUE 'Y'.
001920 01  PAYPROC-SWITCHES-COMBINED REDEFINES
001930     PAYPROC-SWITCHES.
001940     05  WS-SWITCH-BYTE              PIC X(01) OCCURS 8 TIMES.
001950*
001960******************************************************************
001970* MERCHANT LOOKUP TABLE -- LOADED ONCE FROM MERCHFILE.  FIELDS   *
001980* KEPT TO THE SUBSET PAYPROC ACTUALLY NEEDS FOR VALIDATION.      *
001990******************************************************************
002000 01  PAYPROC-CONSTANTS.
002010     05  WS-MAX-MERCHANTS            PIC 9(05) COMP VALUE 5000.
002020     05  WS-MAX-USERS                PIC 9(05) COMP VALUE 20000.
002030     05  WS-MAX-LEDGER-ROWS          PIC 9(05) COMP VALUE 20000.
002040     05  WS-REFUND-FEE-RATE          PIC V999 VALUE .030.
002050*
002060******************************************************************
002070* USER BALANCE TABLE -- LOADED ONCE FROM USERFILE, RAW 160-BYTE  *
002080* ROWS, SO THE REFUND PATH CAN POST THE MERCHANT-TO-CUSTOMER     *
002090* LEG (RULE 3) WITHOUT A RANDOM READ.  WS-USER-KEY-TABLE IS A    *
002100* PARALLEL SHADOW OF USR-ID FOR THE LOOKUP, SAME IDEA AS THE     *
002110* LEDGER'S KEY TABLE BELOW.                                      *
002120******************************************************************
002130 01  WS-USER-TABLE.
002140     05  WS-USER-ENTRY               PIC X(160)
002150             OCCURS 20000 TIMES INDEXED BY WS-USR-IX.
002160 01  WS-USER-KEY-TABLE.
002170     05  WS-USER-KEY-ENTRY           PIC 9(09)
002180             OCCURS 20000 TIMES INDEXED BY WS-UKY-IX.
002190 01  WS-USER-COUNT                   PIC 9(05) COMP VALUE ZERO.
002200 01  WS-USER-INDEX                   PIC 9(05) COMP VALUE ZERO.
002210 01  WS-MATCHED-USER-INDEX           PIC 9(05) COMP VALUE ZERO.
002220*
002230******************************************************************
002240* ONE USER-SHAPED WORK BUFFER -- UNPACKS A TABLE ROW SO ITS       *
002250* BALANCE CAN BE UPDATED BEFORE THE ROW GOES BACK INTO THE TABLE.*
002260******************************************************************
002270 COPY USERREC REPLACING ==USER-RECORD== BY
002280     ==WS-USER-WORK==, ==USR-== BY ==WKU-==.
002290*
002300 01  WS-MERCHANT-TABLE.
002310     05  WS-MERCHANT-ENTRY OCCURS 5000 TIMES
002320             INDEXED BY WS-MER-IX.
002330         10  WS-MTB-ID               PIC 9(09).
002340         10  WS-MTB-CARD-LINKED      PIC X(01).
002350         10  WS-MTB-STATUS           PIC X(10).
002360         10  WS-MTB-FAILED-ATTEMPTS  PIC 9(02).
002370         10  WS-MTB-LOCKED-UNTIL     PIC 9(14).
002380 01  WS-MERCHANT-COUNT               PIC 9(05) COMP VALUE ZERO.
002390 01  WS-MERCHANT-INDEX               PIC 9(05) COMP VALUE ZERO.
002400*
002410******************************************************************
002420* LEDGER TABLE -- THE ENTIRE TRANSACTION FILE, LOADED AS RAW     *
002430* 150-BYTE ROWS.  WS-LEDGER-KEY-TABLE IS A PARALLEL SHADOW OF    *
002440* JUST THE EXTERNAL TRANSACTION ID SO A REFUND LOOKUP DOES NOT   *
002450* HAVE TO UNPACK EVERY ROW TO COMPARE ONE FIELD.                 *
002460******************************************************************
002470 01  WS-LEDGER-TABLE.
002480     05  WS-LEDGER-ENTRY             PIC X(150)
002490             OCCURS 20000 TIMES INDEXED BY WS-LTB-IX.
002500 01  WS-LEDGER-KEY-TABLE.
002510     05  WS-LEDGER-KEY-ENTRY         PIC X(36)
002520             OCCURS 20000 TIMES INDEXED BY WS-LKY-IX.
002530 01  WS-LEDGER-COUNT                 PIC 9(05) COMP VALUE ZERO.
002540 01  WS-LEDGER-INDEX                 PIC 9(05) COMP VALUE ZERO.
002550 01  WS-MATCHED-INDEX                PIC 9(05) COMP VALUE ZERO.
002560 01  WS-NEXT-TRN-ID                  PIC 9(09) VALUE ZERO.
002570 01  WS-NEXT-TRN-ID-EDIT REDEFINES
002580     WS-NEXT-TRN-ID                  PIC X(09).
002590*
002600******************************************************************
002610* ONE TRANSACTION-SHAPED WORK BUFFER -- BUILDS NEW ROWS AND      *
002620* UNPACKS EXISTING ROWS FOR UPDATE BEFORE THEY GO BACK INTO THE  *
002630* TABLE.                                                         *
002640******************************************************************
002650 COPY TRANREC REPLACING ==TRANSACTION-RECORD== BY
002660     ==WS-TRAN-WORK==, ==TRN-== BY ==WKT-==.
002670*
002680 01  WS-RUN-DATE-6                   PIC 9(06).
002690 01  WS-RUN-DATE-6-PARTS REDEFINES
002700     WS-RUN-DATE-6.
002710     05  WS-RUN-YY                   PIC 9(02).
002720     05  WS-RUN-MM                   PIC 9(02).
002730     05  WS-RUN-DD                   PIC 9(02).
002740 01  WS-RUN-DATE-8                   PIC 9(08) VALUE ZERO.
002750 01  WS-RUN-DATE-8-PARTS REDEFINES
002760     WS-RUN-DATE-8.
002770     05  WS-RUN-CCYY                 PIC 9(04).
002780     05  WS-RUN-MM-08                PIC 9(02).
002790     05  WS-RUN-DD-08                PIC 9(02).
002800 01  WS-RUN-TIMESTAMP-14             PIC 9(14) VALUE ZERO.
002810*
002820 01  PAYPROC-COUNTERS.
002830     05  WS-REQUESTS-READ            PIC 9(07) COMP VALUE ZERO.
002840     05  WS-ACCEPTED-COUNT           PIC 9(07) COMP VALUE ZERO.
002850     05  WS-REJECTED-COUNT           PIC 9(07) COMP VALUE ZERO.
002860*
002870 01  WS-TOTAL-REFUNDED-AMOUNT        PIC S9(10)V99 VALUE ZERO.
002880 01  WS-FEE-AMOUNT                   PIC S9(8)V99 VALUE ZERO.
002890*
002900 01  WS-DISPOSITION                  PIC X(08).
002910 01  WS-REASON                       PIC X(40).
002920*
002930******************************************************************
002940* LINKAGE WORK AREAS FOR THE CALLS TO ACCTVAL AND CARDLKUP.      *
002950******************************************************************
002960 01  CL-OWNER-TYPE                   PIC X(01).
002970 01  CL-OWNER-ID                     PIC 9(09).
002980 01  CL-TOKEN-FOUND                  PIC X(01).
002990     88  CL-TOKEN-WAS-FOUND              VALUE 'Y'.
003000 01  CL-PAYMENT-TOKEN                PIC X(32).
003010 01  CL-LAST4                        PIC X(04).
003020*
003030 01  AV-OWNER-TYPE                   PIC X(01).
003040 01  AV-OPERATION                    PIC X(08).
003050 01  AV-STATUS                       PIC X(10).
003060 01  AV-FAILED-ATTEMPTS              PIC 9(02).
003070 01  AV-LOCKED-UNTIL                 PIC 9(14).
003080 01  AV-CURRENT-TIMESTAMP            PIC 9(14).
003090 01  AV-ELIGIBLE                     PIC X(01).
003100     88  AV-IS-ELIGIBLE                  VALUE 'Y'.
003110 01  AV-REJECT-REASON                PIC X(20).
003120*
003130******************************************************************
003140* LOG MESSAGE DEFINITIONS -- SAME LOGMSG/LOGMSG-ERR SHAPE USED   *
003150* ACROSS EVERY GENEPAY BATCH MODULE.                             *
003160******************************************************************
003170 01  LOGMSG.
003180     05  FILLER                      PIC X(12) VALUE
003190         'PAYPROC   =>'.
003200     05  LOGMSG-TEXT                 PIC X(50).
003210 01  LOGMSG-ERR.
003220     05  FILLER                      PIC X(13) VALUE
003230         'PAYPROC ERR >'.
003240     05  LOG-ERR-ROUTINE             PIC X(10).
003250     05  FILLER                      PIC X(21) VALUE
003260         ' FAILED: FILE-STATUS='.
003270     05  LOG-ERR-FILE-STATUS         PIC X(02).
003280 01  LOGMSG-LEN                      PIC S9(09) COMP-5.
003290 01  LOGMSG-ERR-LEN                  PIC S9(09) COMP-5.
003300******************************************************************
003310* FOUND/NOT-FOUND RETURN CODES -- SAME PAIR OF 77-LEVEL CONSTANTS
003320* THE OLD PAYLINK LOOKUP SERVICES USED.  WS-APPL-RETURN-CODE
003330* CARRIES THE OUTCOME OF THE LEDGER LOOKUP (0400-DO-REFUND) AND
003340* THE USER LOOKUP (0420-CREDIT-CUSTOMER) OUT TO THE TRACE MESSAGE;
003350* THE SWITCHES BESIDE THEM ARE STILL WHAT THE LOGIC ACTUALLY TESTS.
003360******************************************************************
003370 77  WS-REC-FOUND                    PIC S9(09) COMP-5 VALUE 1.
003380 77  WS-REC-NOT-FOUND                PIC S9(09) COMP-5 VALUE 2.
003390 77  WS-APPL-RETURN-CODE             PIC S9(09) COMP-5 VALUE ZERO.
003400*
003410 PROCEDURE DIVISION.
003420*
003430 0000-PAYPROC-MAIN.
003440     PERFORM 0100-INIT-RUN THRU 0100-EXIT.
003450     PERFORM 0200-PROCESS-REQUESTS THRU 0200-EXIT.
003460     PERFORM 0900-WRITE-LEDGER THRU 0900-EXIT.
003470     PERFORM 0905-WRITE-USERS THRU 0905-EXIT.
003480     PERFORM 0960-CONTROL-TOTALS THRU 0960-EXIT.
003490     PERFORM 0950-TRAILER THRU 0950-EXIT.
003500     PERFORM 0990-CLOSE-DOWN THRU 0990-EXIT.
003510     PERFORM 9900-EXIT-RUN THRU 9900-EXIT.
003520*
003530******************************************************************
003540* 0100-INIT-RUN -- DERIVE THE RUN TIMESTAMP, OPEN THE FILES,     *
003550* LOAD THE MERCHANT AND LEDGER TABLES.                            *
003560******************************************************************
003570 0100-INIT-RUN.
003580     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
003590     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
003600     ACCEPT WS-RUN-DATE-6 FROM DATE.
003610     IF WS-RUN-YY < 50
003620         MOVE 20 TO WS-RUN-CCYY(1:2)
003630     ELSE
003640         MOVE 19 TO WS-RUN-CCYY(1:2)
003650     END-IF.
003660     MOVE WS-RUN-YY TO WS-RUN-CCYY(3:2).
003670     MOVE WS-RUN-MM TO WS-RUN-MM-08.
003680     MOVE WS-RUN-DD TO WS-RUN-DD-08.
003690     MOVE WS-RUN-DATE-8 TO WS-RUN-TIMESTAMP-14(1:8).
003700     MOVE ZERO TO WS-RUN-TIMESTAMP-14(9:6).
003710     OPEN INPUT REQUEST-FILE.
003720     IF RFS-STATUS-1 NOT = '0'
003730         MOVE 'OPEN-REQ  ' TO LOG-ERR-ROUTINE
003740         MOVE REQ-FILE-STATUS TO LOG-ERR-FILE-STATUS
003750         PERFORM 9800-USERLOG-ERR THRU 9800-EXIT.
003760     OPEN OUTPUT TRANSACTION-OUT-FILE.
003770     IF OFS-STATUS-1 NOT = '0'
003780         MOVE 'OPEN-TROUT' TO LOG-ERR-ROUTINE
003790         MOVE TROUT-FILE-STATUS TO LOG-ERR-FILE-STATUS
003800         PERFORM 9800-USERLOG-ERR THRU 9800-EXIT.
003810     OPEN OUTPUT USER-OUT-FILE.
003820     IF UOS-STATUS-1 NOT = '0'
003830         MOVE 'OPEN-UOUT ' TO LOG-ERR-ROUTINE
003840         MOVE UOF-FILE-STATUS TO LOG-ERR-FILE-STATUS
003850         PERFORM 9800-USERLOG-ERR THRU 9800-EXIT.
003860     OPEN OUTPUT REPORT-FILE.
003870     IF PFS-STATUS-1 NOT = '0'
003880         MOVE 'OPEN-RPT  ' TO LOG-ERR-ROUTINE
003890         MOVE RPT-FILE-STATUS TO LOG-ERR-FILE-STATUS
003900         PERFORM 9800-USERLOG-ERR THRU 9800-EXIT.
003910     PERFORM 0105-LOAD-USERS THRU 0105-EXIT.
003920     PERFORM 0110-LOAD-MERCHANTS THRU 0110-EXIT.
003930     PERFORM 0120-LOAD-LEDGER THRU 0120-EXIT.
003940 0100-EXIT.
003950     EXIT.
003960*
003970******************************************************************
003980* 0105-LOAD-USERS -- THE CUSTOMER BALANCE TABLE A REFUND POSTS   *
003990* AGAINST (RULE 3, MERCHANT-TO-CUSTOMER LEG).                    *
004000******************************************************************
004010 0105-LOAD-USERS.
004020     OPEN INPUT USER-FILE.
004030     IF UFS-STATUS-1 NOT = '0'
004040         MOVE 'OPEN-USR  ' TO LOG-ERR-ROUTINE
004050         MOVE USR-FILE-STATUS TO LOG-ERR-FILE-STATUS
004060         PERFORM 9800-USERLOG-ERR THRU 9800-EXIT
004070         GO TO 0105-EXIT.
004080     PERFORM 0106-READ-USER THRU 0106-EXIT.
004090     PERFORM 0107-STORE-USER THRU 0107-EXIT
004100         UNTIL WS-USR-EOF-REACHED.
004110     CLOSE USER-FILE.
004120 0105-EXIT.
004130     EXIT.
004140*
004150 0106-READ-USER.
004160     READ USER-FILE
004170         AT END
004180             MOVE 'Y' TO WS-USR-EOF-SWITCH
004190     END-READ.
004200 0106-EXIT.
004210     EXIT.
004220*
004230 0107-STORE-USER.
004240     ADD 1 TO WS-USER-COUNT.
004250     MOVE USER-RECORD TO WS-USER-ENTRY (WS-USER-COUNT).
004260     MOVE USR-ID TO WS-USER-KEY-ENTRY (WS-USER-COUNT).
004270     PERFORM 0106-READ-USER THRU 0106-EXIT.
004280 0107-EXIT.
004290     EXIT.
004300*
004310 0110-LOAD-MERCHANTS.
004320     OPEN INPUT MERCHANT-FILE.
004330     IF MFS-STATUS-1 NOT = '0'
004340         MOVE 'OPEN-MER  ' TO LOG-ERR-ROUTINE
004350         MOVE MER-FILE-STATUS TO LOG-ERR-FILE-STATUS
004360         PERFORM 9800-USERLOG-ERR THRU 9800-EXIT
004370         GO TO 0110-EXIT.
004380     PERFORM 0111-READ-MERCHANT THRU 0111-EXIT.
004390     PERFORM 0112-STORE-MERCHANT THRU 0112-EXIT
004400         UNTIL WS-MER-EOF-REACHED.
004410     CLOSE MERCHANT-FILE.
004420 0110-EXIT.
004430     EXIT.
004440*
004450 0111-READ-MERCHANT.
004460     READ MERCHANT-FILE
004470         AT END
004480             MOVE 'Y' TO WS-MER-EOF-SWITCH
004490     END-READ.
004500 0111-EXIT.
004510     EXIT.
004520*
004530 0112-STORE-MERCHANT.
004540     ADD 1 TO WS-MERCHANT-COUNT.
004550     MOVE MER-ID TO WS-MTB-ID (WS-MERCHANT-COUNT).
004560     MOVE MER-CARD-LINKED TO WS-MTB-CARD-LINKED (WS-MERCHANT-COUNT).
004570     MOVE MER-STATUS TO WS-MTB-STATUS (WS-MERCHANT-COUNT).
004580     MOVE MER-FAILED-ATTEMPTS TO
004590         WS-MTB-FAILED-ATTEMPTS (WS-MERCHANT-COUNT).
004600     MOVE MER-LOCKED-UNTIL TO
004610         WS-MTB-LOCKED-UNTIL (WS-MERCHANT-COUNT).
004620     PERFORM 0111-READ-MERCHANT THRU 0111-EXIT.
004630 0112-EXIT.
004640     EXIT.
004650*
004660 0120-LOAD-LEDGER.
004670     OPEN INPUT TRANSACTION-FILE.
004680     IF TFS-STATUS-1 NOT = '0'
004690         MOVE 'OPEN-TRAN ' TO LOG-ERR-ROUTINE
004700         MOVE TRAN-FILE-STATUS TO LOG-ERR-FILE-STATUS
004710         PERFORM 9800-USERLOG-ERR THRU 9800-EXIT
004720         GO TO 0120-EXIT.
004730     PERFORM 0121-READ-LEDGER-ROW THRU 0121-EXIT.
004740     PERFORM 0122-STORE-LEDGER-ROW THRU 0122-EXIT
004750         UNTIL WS-TRAN-EOF-REACHED.
004760     CLOSE TRANSACTION-FILE.
004770 0120-EXIT.
004780     EXIT.
004790*
004800 0121-READ-LEDGER-ROW.
004810     READ TRANSACTION-FILE
004820         AT END
004830             MOVE 'Y' TO WS-TRAN-EOF-SWITCH
004840     END-READ.
004850 0121-EXIT.
004860     EXIT.
004870*
004880 0122-STORE-LEDGER-ROW.
004890     ADD 1 TO WS-LEDGER-COUNT.
004900     MOVE TRANSACTION-RECORD TO
004910         WS-LEDGER-ENTRY (WS-LEDGER-COUNT).
004920     MOVE TRN-TRANSACTION-ID TO
004930         WS-LEDGER-KEY-ENTRY (WS-LEDGER-COUNT).
004940     IF TRN-ID > WS-NEXT-TRN-ID
004950         MOVE TRN-ID TO WS-NEXT-TRN-ID.
004960     PERFORM 0121-READ-LEDGER-ROW THRU 0121-EXIT.
004970 0122-EXIT.
004980     EXIT.
004990*
005000******************************************************************
005010* 0200-PROCESS-REQUESTS -- THE MAIN REQUEST LOOP.  ONE PASS OVER *
005020* REQFILE, ONE DETAIL LINE PER REQUEST.                          *
005030******************************************************************
005040 0200-PROCESS-REQUESTS.
005050     PERFORM 0210-READ-REQUEST THRU 0210-EXIT.
005060     PERFORM 0220-HANDLE-REQUEST THRU 0220-EXIT
005070         UNTIL WS-REQ-EOF-REACHED.
005080 0200-EXIT.
005090     EXIT.
005100*
005110 0210-READ-REQUEST.
005120     READ REQUEST-FILE
005130         AT END
005140             MOVE 'Y' TO WS-REQ-EOF-SWITCH
005150         NOT AT END
005160             ADD 1 TO WS-REQUESTS-READ
005170     END-READ.
005180 0210-EXIT.
005190     EXIT.
005200*
005210 0220-HANDLE-REQUEST.
005220     MOVE 'N' TO WS-ACCEPTED-SWITCH.
005230     MOVE SPACES TO WS-DISPOSITION.
005240     MOVE SPACES TO WS-REASON.
005250     IF REQ-IS-INITIATE
005260         PERFORM 0300-DO-INITIATE THRU 0300-EXIT
005270     ELSE IF REQ-IS-REFUND
005280         PERFORM 0400-DO-REFUND THRU 0400-EXIT
005290     ELSE
005300         MOVE 'REJECTED' TO WS-DISPOSITION
005310         MOVE 'UNRECOGNIZED REQUEST ACTION' TO WS-REASON.
005320     IF WS-REQUEST-WAS-ACCEPTED
005330         MOVE 'ACCEPTED' TO WS-DISPOSITION
005340         ADD 1 TO WS-ACCEPTED-COUNT
005350     ELSE
005360         MOVE 'REJECTED' TO WS-DISPOSITION
005370         ADD 1 TO WS-REJECTED-COUNT.
005380     PERFORM 0500-WRITE-DETAIL-LINE THRU 0500-EXIT.
005390     PERFORM 0210-READ-REQUEST THRU 0210-EXIT.
005400 0220-EXIT.
005410     EXIT.
005420*
005430******************************************************************
005440* 0300-DO-INITIATE -- RULE 4.  MERCHANT MUST EXIST, MUST BE      *
005450* LOGIN-ELIGIBLE (RULE 7, VIA ACCTVAL) AND MUST HAVE A LINKED    *
005460* CARD WITH AN ACTUAL DEFAULT TOKEN ON FILE (VIA CARDLKUP).      *
005470******************************************************************
005480 0300-DO-INITIATE.
005490     MOVE 'N' TO WS-MERCHANT-FOUND-SWITCH.
005500     MOVE ZERO TO WS-MERCHANT-INDEX.
005510     PERFORM 0310-FIND-MERCHANT THRU 0310-EXIT
005520         VARYING WS-MERCHANT-INDEX FROM 1 BY 1
005530         UNTIL WS-MERCHANT-INDEX > WS-MERCHANT-COUNT
005540            OR WS-MERCHANT-WAS-FOUND.
005550     IF NOT WS-MERCHANT-WAS-FOUND
005560         MOVE 'MERCHANT NOT FOUND' TO WS-REASON
005570         GO TO 0300-EXIT.
005580     IF WS-MTB-CARD-LINKED (WS-MERCHANT-INDEX) NOT = 'Y'
005590         MOVE 'MERCHANT HAS NO LINKED CARD' TO WS-REASON
005600         GO TO 0300-EXIT.
005610     MOVE 'M' TO AV-OWNER-TYPE.
005620     MOVE 'CHECK   ' TO AV-OPERATION.
005630     MOVE WS-MTB-STATUS (WS-MERCHANT-INDEX) TO AV-STATUS.
005640     MOVE WS-MTB-FAILED-ATTEMPTS (WS-MERCHANT-INDEX)
005650         TO AV-FAILED-ATTEMPTS.
005660     MOVE WS-MTB-LOCKED-UNTIL (WS-MERCHANT-INDEX)
005670         TO AV-LOCKED-UNTIL.
005680     MOVE WS-RUN-TIMESTAMP-14 TO AV-CURRENT-TIMESTAMP.
005690     CALL 'ACCTVAL' USING AV-OWNER-TYPE AV-OPERATION AV-STATUS
005700         AV-FAILED-ATTEMPTS AV-LOCKED-UNTIL AV-CURRENT-TIMESTAMP
005710         AV-ELIGIBLE AV-REJECT-REASON.
005720     IF NOT AV-IS-ELIGIBLE
005730         MOVE AV-REJECT-REASON TO WS-REASON
005740         GO TO 0300-EXIT.
005750     MOVE 'M' TO CL-OWNER-TYPE.
005760     MOVE REQ-MERCHANT-ID TO CL-OWNER-ID.
005770     CALL 'CARDLKUP' USING CL-OWNER-TYPE CL-OWNER-ID
005780         CL-TOKEN-FOUND CL-PAYMENT-TOKEN CL-LAST4.
005790     IF NOT CL-TOKEN-WAS-FOUND
005800         MOVE 'NO DEFAULT CARD ON FILE' TO WS-REASON
005810         GO TO 0300-EXIT.
005820     PERFORM 0320-APPEND-PAYMENT-ROW THRU 0320-EXIT.
005830     MOVE 'Y' TO WS-ACCEPTED-SWITCH.
005840 0300-EXIT.
005850     EXIT.
005860*
005870 0310-FIND-MERCHANT.
005880     IF WS-MTB-ID (WS-MERCHANT-INDEX) = REQ-MERCHANT-ID
005890         MOVE 'Y' TO WS-MERCHANT-FOUND-SWITCH.
005900 0310-EXIT.
005910     EXIT.
005920*
005930 0320-APPEND-PAYMENT-ROW.
005940     ADD 1 TO WS-NEXT-TRN-ID.
005950     MOVE SPACES TO WS-TRAN-WORK.
005960     MOVE WS-NEXT-TRN-ID TO WKT-ID.
005970     MOVE SPACES TO WKT-TRANSACTION-ID.
005980     STRING 'PAY' WS-NEXT-TRN-ID-EDIT DELIMITED BY SIZE
005990         INTO WKT-TRANSACTION-ID.
006000     MOVE ZERO TO WKT-USER-ID.
006010     MOVE REQ-MERCHANT-ID TO WKT-MERCHANT-ID.
006020     MOVE REQ-AMOUNT TO WKT-AMOUNT.
006030     MOVE REQ-CURRENCY TO WKT-CURRENCY.
006040     MOVE 'PENDING   ' TO WKT-STATUS.
006050     MOVE 'PAYMENT   ' TO WKT-TYPE.
006060     MOVE 'N' TO WKT-BIO-VERIFIED.
006070     MOVE WS-RUN-DATE-8 TO WKT-CREATED-DATE.
006080     MOVE REQ-REASON TO WKT-DESCRIPTION.
006090     ADD 1 TO WS-LEDGER-COUNT.
006100     MOVE WS-TRAN-WORK TO WS-LEDGER-ENTRY (WS-LEDGER-COUNT).
006110     MOVE WKT-TRANSACTION-ID TO
006120         WS-LEDGER-KEY-ENTRY (WS-LEDGER-COUNT).
006130     MOVE WKT-TRANSACTION-ID TO REQ-TRANSACTION-ID.
006140 0320-EXIT.
006150     EXIT.
006160*
006170******************************************************************
006180* 0400-DO-REFUND -- RULE 3.  TRANSACTION MUST EXIST AND MUST BE  *
006190* COMPLETED.  FEE (3%) IS COMPUTED FOR THE REPORT LINE; THE ROW  *
006200* IS FLIPPED TO REFUNDED AND THE REQUEST'S REASON IS RECORDED.   *
006210******************************************************************
006220 0400-DO-REFUND.
006230     MOVE 'N' TO WS-LEDGER-FOUND-SWITCH.
006240     MOVE ZERO TO WS-LEDGER-INDEX.
006250     PERFORM 0410-FIND-LEDGER-ROW THRU 0410-EXIT
006260         VARYING WS-LEDGER-INDEX FROM 1 BY 1
006270         UNTIL WS-LEDGER-INDEX > WS-LEDGER-COUNT
006280            OR WS-LEDGER-ROW-WAS-FOUND.
006290     IF WS-LEDGER-ROW-WAS-FOUND
006300         MOVE WS-REC-FOUND TO WS-APPL-RETURN-CODE
006310     ELSE
006320         MOVE WS-REC-NOT-FOUND TO WS-APPL-RETURN-CODE.
006330     IF PAYPROC-TRACE-ON
006340         IF WS-APPL-RETURN-CODE = WS-REC-FOUND
006350             MOVE 'LEDGER ROW FOUND FOR REFUND' TO LOGMSG-TEXT
006360         ELSE
006370             MOVE 'LEDGER ROW NOT FOUND FOR REFUND' TO LOGMSG-TEXT
006380         END-IF
006390         DISPLAY LOGMSG.
006400     IF NOT WS-LEDGER-ROW-WAS-FOUND
006410         MOVE 'TRANSACTION NOT FOUND' TO WS-REASON
006420         GO TO 0400-EXIT.
006430     MOVE WS-LEDGER-INDEX TO WS-MATCHED-INDEX.
006440     MOVE WS-LEDGER-ENTRY (WS-MATCHED-INDEX) TO WS-TRAN-WORK.
006450     IF NOT WKT-STAT-COMPLETED
006460         MOVE 'TRANSACTION NOT COMPLETED' TO WS-REASON
006470         GO TO 0400-EXIT.
006480     COMPUTE WS-FEE-AMOUNT ROUNDED =
006490         WKT-AMOUNT * WS-REFUND-FEE-RATE.
006500     MOVE 'REFUNDED  ' TO WKT-STATUS.
006510     MOVE REQ-REASON TO WKT-DESCRIPTION.
006520     PERFORM 0420-CREDIT-CUSTOMER THRU 0420-EXIT.
006530     MOVE WS-TRAN-WORK TO WS-LEDGER-ENTRY (WS-MATCHED-INDEX).
006540     ADD WKT-AMOUNT TO WS-TOTAL-REFUNDED-AMOUNT.
006550     MOVE 'Y' TO WS-ACCEPTED-SWITCH.
006560 0400-EXIT.
006570     EXIT.
006580*
006590 0410-FIND-LEDGER-ROW.
006600     IF WS-LEDGER-KEY-ENTRY (WS-LEDGER-INDEX) =
006610         REQ-TRANSACTION-ID
006620             MOVE 'Y' TO WS-LEDGER-FOUND-SWITCH.
006630 0410-EXIT.
006640     EXIT.
006650*
006660******************************************************************
006670* 0420-CREDIT-CUSTOMER -- RULE 3, MERCHANT-TO-CUSTOMER LEG.  THE  *
006680* FULL ORIGINAL AMOUNT GOES BACK ONTO THE TRANSACTION'S OWNER --  *
006690* TRN-USER-ID OF ZERO MEANS NO CUSTOMER WAS EVER IDENTIFIED ON    *
006700* THIS ROW, SO THERE IS NO BALANCE TO POST TO; THE REFUND ITSELF  *
006710* STILL GOES THROUGH (RULE 3 ONLY GATES ON TRANSACTION STATUS).   *
006720******************************************************************
006730 0420-CREDIT-CUSTOMER.
006740     IF WKT-USER-ID = ZERO
006750         MOVE 'REFUNDED, NO CUSTOMER OF RECORD ON TRANSACTION'
006760             TO WS-REASON
006770         GO TO 0420-EXIT.
006780     MOVE 'N' TO WS-USER-FOUND-SWITCH.
006790     MOVE ZERO TO WS-USER-INDEX.
006800     PERFORM 0421-FIND-USER THRU 0421-EXIT
006810         VARYING WS-USER-INDEX FROM 1 BY 1
006820         UNTIL WS-USER-INDEX > WS-USER-COUNT
006830            OR WS-USER-WAS-FOUND.
006840     IF WS-USER-WAS-FOUND
006850         MOVE WS-REC-FOUND TO WS-APPL-RETURN-CODE
006860     ELSE
006870         MOVE WS-REC-NOT-FOUND TO WS-APPL-RETURN-CODE.
006880     IF PAYPROC-TRACE-ON
006890         IF WS-APPL-RETURN-CODE = WS-REC-FOUND
006900             MOVE 'USER RECORD FOUND FOR CREDIT' TO LOGMSG-TEXT
006910         ELSE
006920             MOVE 'USER RECORD NOT FOUND FOR CREDIT' TO LOGMSG-TEXT
006930         END-IF
006940         DISPLAY LOGMSG.
006950     IF NOT WS-USER-WAS-FOUND
006960         MOVE 'REFUNDED, CUSTOMER RECORD NOT FOUND ON USERFILE'
006970             TO WS-REASON
006980         GO TO 0420-EXIT.
006990     MOVE WS-USER-INDEX TO WS-MATCHED-USER-INDEX.
007000     MOVE WS-USER-ENTRY (WS-MATCHED-USER-INDEX) TO WS-USER-WORK.
007010     ADD WKT-AMOUNT TO WKU-BALANCE.
007020     MOVE WS-USER-WORK TO WS-USER-ENTRY (WS-MATCHED-USER-INDEX).
007030 0420-EXIT.
007040     EXIT.
007050*
007060 0421-FIND-USER.
007070     IF WS-USER-KEY-ENTRY (WS-USER-INDEX) = WKT-USER-ID
007080         MOVE 'Y' TO WS-USER-FOUND-SWITCH.
007090 0421-EXIT.
007100     EXIT.
007110*
007120******************************************************************
007130* 0500-WRITE-DETAIL-LINE -- SECTION 1 DETAIL LINE.               *
007140******************************************************************
007150 0500-WRITE-DETAIL-LINE.
007160     MOVE SPACES TO RPT-PRINT-LINE.
007170     MOVE REQ-ACTION TO RPTD-ACTION.
007180     MOVE REQ-TRANSACTION-ID TO RPTD-TRANSACTION-ID.
007190     MOVE REQ-MERCHANT-ID TO RPTD-MERCHANT-ID.
007200     MOVE REQ-AMOUNT TO RPTD-AMOUNT.
007210     MOVE WS-DISPOSITION TO RPTD-DISPOSITION.
007220     MOVE WS-REASON TO RPTD-REASON.
007230     WRITE RPT-PRINT-LINE.
007240 0500-EXIT.
007250     EXIT.
007260*
007270******************************************************************
007280* 0900-WRITE-LEDGER -- THE UPDATED LEDGER, EXISTING ROWS CARRIED *
007290* FORWARD AND NEW PAYMENT ROWS APPENDED, GOES OUT TO TRANOUT.    *
007300******************************************************************
007310 0900-WRITE-LEDGER.
007320     MOVE 1 TO WS-LEDGER-INDEX.
007330     PERFORM 0910-WRITE-ONE-LEDGER-ROW THRU 0910-EXIT
007340         VARYING WS-LEDGER-INDEX FROM 1 BY 1
007350         UNTIL WS-LEDGER-INDEX > WS-LEDGER-COUNT.
007360 0900-EXIT.
007370     EXIT.
007380*
007390 0910-WRITE-ONE-LEDGER-ROW.
007400     MOVE WS-LEDGER-ENTRY (WS-LEDGER-INDEX) TO TRANOUT-RECORD.
007410     WRITE TRANOUT-RECORD.
007420 0910-EXIT.
007430     EXIT.
007440*
007450******************************************************************
007460* 0905-WRITE-USERS -- ADDED PER AUDIT FINDING 2005-118.  CARRIES  *
007470* THE USER TABLE BACK OUT TO USEROUT WITH ANY REFUND CREDITS      *
007480* POSTED TO USR-BALANCE BY 0420-CREDIT-CUSTOMER.                  *
007490******************************************************************
007500 0905-WRITE-USERS.
007510     MOVE 1 TO WS-USER-INDEX.
007520     PERFORM 0906-WRITE-ONE-USER-ROW THRU 0906-EXIT
007530         VARYING WS-USER-INDEX FROM 1 BY 1
007540         UNTIL WS-USER-INDEX > WS-USER-COUNT.
007550 0905-EXIT.
007560     EXIT.
007570*
007580 0906-WRITE-ONE-USER-ROW.
007590     MOVE WS-USER-ENTRY (WS-USER-INDEX) TO USEROUT-RECORD.
007600     WRITE USEROUT-RECORD.
007610 0906-EXIT.
007620     EXIT.
007630*
007640******************************************************************
007650* 0960-CONTROL-TOTALS -- INPUT RECORD COUNTS, ADDED PER 2003     *
007660* AUDIT REQUEST 2003-071, PRINTED AHEAD OF THE SECTION TRAILER.  *
007670******************************************************************
007680 0960-CONTROL-TOTALS.
007690     MOVE SPACES TO RPT-PRINT-LINE.
007700     MOVE 'REQUESTS READ' TO RPTS-LABEL.
007710     MOVE WS-REQUESTS-READ TO RPTS-VALUE.
007720     MOVE SPACES TO RPTS-CURRENCY.
007730     WRITE RPT-PRINT-LINE.
007740     MOVE SPACES TO RPT-PRINT-LINE.
007750     MOVE 'MERCHANT RECORDS LOADED' TO RPTS-LABEL.
007760     MOVE WS-MERCHANT-COUNT TO RPTS-VALUE.
007770     MOVE SPACES TO RPTS-CURRENCY.
007780     WRITE RPT-PRINT-LINE.
007790     MOVE SPACES TO RPT-PRINT-LINE.
007800     MOVE 'LEDGER RECORDS LOADED (BEFORE APPEND)' TO RPTS-LABEL.
007810     MOVE WS-LEDGER-COUNT TO RPTS-VALUE.
007820     MOVE SPACES TO RPTS-CURRENCY.
007830     WRITE RPT-PRINT-LINE.
007840     MOVE SPACES TO RPT-PRINT-LINE.
007850     MOVE 'USER RECORDS LOADED' TO RPTS-LABEL.
007860     MOVE WS-USER-COUNT TO RPTS-VALUE.
007870     MOVE SPACES TO RPTS-CURRENCY.
007880     WRITE RPT-PRINT-LINE.
007890 0960-EXIT.
007900     EXIT.
007910*
007920******************************************************************
007930* 0950-TRAILER -- ACCEPTED/REJECTED COUNTS AND TOTAL REFUNDED    *
007940* AMOUNT, THE CONTROL TOTALS SPECIFICALLY CALLED OUT BY THE      *
007950* REPORT SPECIFICATION FOR SECTION 1.                            *
007960******************************************************************
007970 0950-TRAILER.
007980     MOVE SPACES TO RPT-PRINT-LINE.
007990     MOVE 'PAYMENT PROCESSING TOTALS' TO RPTT-LABEL.
008000     MOVE WS-ACCEPTED-COUNT TO RPTT-ACCEPTED-COUNT.
008010     MOVE WS-REJECTED-COUNT TO RPTT-REJECTED-COUNT.
008020     MOVE WS-TOTAL-REFUNDED-AMOUNT TO RPTT-REFUNDED-AMOUNT.
008030     WRITE RPT-PRINT-LINE.
008040 0950-EXIT.
008050     EXIT.
008060*
008070 0990-CLOSE-DOWN.
008080     CLOSE REQUEST-FILE.
008090     CLOSE TRANSACTION-OUT-FILE.
008100     CLOSE USER-OUT-FILE.
008110     CLOSE REPORT-FILE.
008120 0990-EXIT.
008130     EXIT.
008140*
008150 9800-USERLOG-ERR.
008160     DISPLAY LOGMSG-ERR.
008170 9800-EXIT.
008180     EXIT.
008190*
008200******************************************************************
008210* 9900-EXIT-RUN -- SINGLE NAMED RETURN POINT FOR THIS RUN, THE    *
008220* SAME WAY THE OLD PAYLINK SERVICES ALWAYS LEFT FROM A NAMED      *
008230* EXIT PARAGRAPH RATHER THAN FROM AN ARBITRARY LINE IN THE MAIN.  *
008240******************************************************************
008250 9900-EXIT-RUN.
008260     STOP RUN.
008270 9900-EXIT.
008280     EXIT.
