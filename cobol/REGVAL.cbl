000010*(c) 2026 GenePay Systems Group. All Rights Reserved.
000020*
000030*#ident	"@(#) batch/genepay/REGVAL.cbl	$Revision: 1.5 $"
000040*static char sccsid[] = "@(#) REGVAL.cbl";
000050*
000060 IDENTIFICATION DIVISION.
000070 PROGRAM-ID.  REGVAL.
000080 AUTHOR.  M K SANDS.
000090 INSTALLATION.  GENEPAY SYSTEMS GROUP -- BATCH SERVICES.
000100 DATE-WRITTEN.  01/14/1995.
000110 DATE-COMPILED.
000120 SECURITY.  UNPUBLISHED PROPRIETARY SOURCE.  INTERNAL USE ONLY.
000130*
000140******************************************************************
000150*  REGVAL -- REGISTRATION UNIQUENESS AUDIT SUBPROGRAM (EMAIL).   *
000160*                                                                *
000170*  RULE 8 REQUIRES EVERY USER EMAIL AND EVERY MERCHANT EMAIL ON  *
000180*  THE PLATFORM TO BE UNIQUE AT REGISTRATION TIME.  THE ONLINE   *
000190*  REGISTRATION PATH ENFORCES THAT AT WRITE TIME; THIS BATCH     *
000200*  SUBPROGRAM IS THE NIGHTLY AUDIT NET -- ADMDASH CALLS IT ONCE  *
000210*  PER RECORD DURING ITS USERFILE SCAN AND AGAIN DURING ITS      *
000220*  MERCHFILE SCAN, EACH TIME WITH ITS OWN GROWING TABLE OF EVERY *
000230*  EMAIL SEEN SO FAR ON THAT FILE.  IF THE INCOMING EMAIL IS     *
000240*  ALREADY IN THE TABLE, SOMETHING GOT PAST THE ONLINE CHECK (A  *
000250*  RACE, A REPLAY, A BAD REPAIR JOB) AND ADMDASH FLAGS IT ON THE *
000260*  DASHBOARD.  IF NOT, THE EMAIL IS ADDED FOR THE NEXT CALL.     *
000270*  PHONE, NIC AND BUSINESS-NAME UNIQUENESS ARE CHECKED BY THE    *
000280*  SIBLING DUPCHEK SUBPROGRAM -- SEE ITS BANNER.                 *
000290*                                                                *
000300*  CHANGE LOG.                                                   *
000310*    01/14/95  MKS  ORIGINAL SUBPROGRAM PER CARD-LINK PILOT      *MKS95
000320*                   SR-95-004 (UNIQUENESS AUDIT REQUIREMENT).    *MKS95
000330*    11/19/98  PDQ  Y2K REVIEW -- NO DATE FIELDS ON THIS         *PDQ98
000340*                   SUBPROGRAM, NO CHANGE REQUIRED.              *PDQ98
000350*    05/08/00  JHV  WIDENED SEEN-EMAIL TABLE TO 20000 ENTRIES TO *JHV00
000360*                   MATCH THE USER POPULATION GROWTH PROJECTION. *JHV00
000370*    11/14/05  SNG  AUDIT FINDING 2005-118 -- RULE 8 WAS ONLY    *SNG05
000380*                   CHECKING USER EMAIL.  PHONE, NIC AND         *SNG05
000390*                   BUSINESS-NAME CHECKS MOVED TO THE NEW        *SNG05
000400*                   DUPCHEK SUBPROGRAM SO THIS ONE STAYS         *SNG05
000410*                   EMAIL-CLASS-TRACE-SPECIFIC; ADMDASH NOW      *SNG05
000420*                   ALSO CALLS THIS SAME MODULE AGAINST THE      *SNG05
000430*                   MERCHANT EMAIL COLUMN WITH ITS OWN TABLE.    *SNG05
000440*    12/02/05  SNG  CODING STANDARDS REVIEW 2005-142 -- PROMOTED *SNG05
000450*                   WS-SCAN-INDEX FROM 01 TO 77, STANDALONE      *SNG05
000460*                   COUNTER, NO OCCURS OR REDEFINES ON IT.       *SNG05
000470******************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.  GENEPAY-3090.
000510 OBJECT-COMPUTER.  GENEPAY-3090.
000520 SPECIAL-NAMES.
000530     CLASS EMAIL-CLASS IS 'A' THRU 'Z' '0' THRU '9' '@' '.' '-'
000540                              '_' ' '
000550     UPSI-0 ON STATUS IS REGVAL-TRACE-ON
000560            OFF STATUS IS REGVAL-TRACE-OFF.
000570*
000580 DATA DIVISION.
000590 WORKING-STORAGE SECTION.
000600 01  REGVAL-SWITCHES.
000610     05  WS-MATCH-SWITCH             PIC X(01) VALUE 'N'.
000620         88  WS-MATCH-WAS-FOUND          VALUE 'Y'.
000630 01  REGVAL-SWITCHES-COMBINED REDEFINES
000640     REGVAL-SWITCHES.
000650     05  WS-SWITCH-BYTE              PIC X(01).
000660*
000670 77  WS-SCAN-INDEX                   PIC 9(05) COMP VALUE ZERO.
000680*
000690 01  WS-DUP-CHECK-COUNTERS.
000700     05  WS-COMPARES-MADE            PIC 9(07) COMP VALUE ZERO.
000710 01  WS-COMPARES-MADE-DISPLAY REDEFINES
000720     WS-DUP-CHECK-COUNTERS           PIC 9(07).
000730*
000740 01  LOGMSG.
000750     05  FILLER                      PIC X(12) VALUE
000760         'REGVAL    =>'.
000770     05  LOGMSG-TEXT                 PIC X(50).
000780 01  LOGMSG-LEN                      PIC S9(09) COMP-5.
000790*
000800 LINKAGE SECTION.
000810 01  LK-CANDIDATE-EMAIL               PIC X(40).
000820 01  LK-CANDIDATE-EMAIL-PARTS REDEFINES
000830     LK-CANDIDATE-EMAIL.
000840     05  LK-EMAIL-LOCAL-PART          PIC X(20).
000850     05  LK-EMAIL-DOMAIN-PART         PIC X(20).
000860 01  LK-SEEN-COUNT                    PIC 9(05) COMP.
000870 01  LK-SEEN-EMAILS.
000880     05  LK-SEEN-EMAIL-ENTRY          PIC X(40)
000890             OCCURS 20000 TIMES INDEXED BY LK-EML-IX.
000900 01  LK-DUP-FOUND                     PIC X(01).
000910     88  LK-IS-DUPLICATE                  VALUE 'Y'.
000920*
000930 PROCEDURE DIVISION USING LK-CANDIDATE-EMAIL
000940                           LK-SEEN-COUNT
000950                           LK-SEEN-EMAILS
000960                           LK-DUP-FOUND.
000970*
000980 0000-REGVAL-MAIN.
000990     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
001000     MOVE 'N' TO LK-DUP-FOUND.
001010     IF REGVAL-TRACE-ON
001020         IF LK-CANDIDATE-EMAIL IS NOT EMAIL-CLASS
001030             MOVE 'CANDIDATE EMAIL HAS NON-ADDRESS CHARACTERS'
001040                 TO LOGMSG-TEXT
001050             DISPLAY LOGMSG.
001060     PERFORM 1000-CHECK-DUPLICATE THRU 1000-EXIT.
001070     PERFORM 9900-EXIT-PROGRAM THRU 9900-EXIT.
001080*
001090******************************************************************
001100* 1000-CHECK-DUPLICATE -- RULE 8.  LINEAR SCAN OF EVERY EMAIL    *
001110* SEEN SO FAR ON THIS RUN.  NOT FOUND: ADD THE CANDIDATE TO THE  *
001120* TABLE FOR THE NEXT CALL.  FOUND: LEAVE THE TABLE ALONE AND     *
001130* RAISE THE DUPLICATE FLAG FOR THE CALLER TO REPORT.             *
001140******************************************************************
001150 1000-CHECK-DUPLICATE.
001160     MOVE 'N' TO WS-MATCH-SWITCH.
001170     MOVE ZERO TO WS-SCAN-INDEX.
001180     PERFORM 1100-COMPARE-ONE-ENTRY THRU 1100-EXIT
001190         VARYING WS-SCAN-INDEX FROM 1 BY 1
001200         UNTIL WS-SCAN-INDEX > LK-SEEN-COUNT
001210            OR WS-MATCH-WAS-FOUND.
001220     IF WS-MATCH-WAS-FOUND
001230         MOVE 'Y' TO LK-DUP-FOUND
001240     ELSE
001250         ADD 1 TO LK-SEEN-COUNT
001260         MOVE LK-CANDIDATE-EMAIL TO
001270             LK-SEEN-EMAIL-ENTRY (LK-SEEN-COUNT).
001280 1000-EXIT.
001290     EXIT.
001300*
001310 1100-COMPARE-ONE-ENTRY.
001320     ADD 1 TO WS-COMPARES-MADE.
001330     IF LK-SEEN-EMAIL-ENTRY (WS-SCAN-INDEX) = LK-CANDIDATE-EMAIL
001340         MOVE 'Y' TO WS-MATCH-SWITCH.
001350 1100-EXIT.
001360     EXIT.
001370*
001380******************************************************************
001390* 9900-EXIT-PROGRAM -- SINGLE NAMED RETURN POINT FOR THIS MODULE, *
001400* THE SAME WAY THE OLD PAYLINK SERVICES ALWAYS PERFORMED A        *
001410* NAMED EXIT PARAGRAPH RATHER THAN LEAVING FROM AN ARBITRARY LINE.*
001420******************************************************************
001430 9900-EXIT-PROGRAM.
001440     EXIT PROGRAM.
001450 9900-EXIT.
001460     EXIT.
