000100*(c) 2026 GenePay Systems Group. All Rights Reserved.
000200*
000300*#ident	"@(#) batch/genepay/copybooks/REQREC.cpy	$Revision: 1.5 $"
000400*static char sccsid[] = "@(#) REQREC.cpy";
000500*
000600******************************************************************
000700*  PAYMENT-REQUEST-RECORD                                        *
000800*  ONE ENTRY PER BATCH ACTION SUBMITTED TO PAYPROC ON REQFILE.   *
000900*  REQ-ACTION SELECTS THE MEANING OF THE REMAINDER OF THE        *
001000*  RECORD -- INITIATE USES THE MERCHANT/AMOUNT/CURRENCY GROUP,   *
001100*  REFUND USES THE TRANSACTION-ID GROUP.  NOT SORTED -- PROCESSED*
001200*  IN THE ORDER RECEIVED.                                        *
001300******************************************************************
001400*DATE-WRITTEN.  02/27/1997.
001500*
001600*CHANGE LOG.
001700*    02/27/97  RTD  ORIGINAL LAYOUT PER PROJECT 4471 PHASE 2.
001800*    11/19/98  PDQ  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,
001900*                   NO CHANGE REQUIRED.
002000******************************************************************
002100 01  PAYMENT-REQUEST-RECORD.
002200     05  REQ-ACTION                  PIC X(08).
002300         88  REQ-IS-INITIATE             VALUE 'INITIATE'.
002400         88  REQ-IS-REFUND               VALUE 'REFUND  '.
002500     05  REQ-MERCHANT-ID              PIC 9(09).
002600     05  REQ-AMOUNT                   PIC S9(8)V99.
002700     05  REQ-AMOUNT-EDIT REDEFINES
002800         REQ-AMOUNT                   PIC S9(10).
002900     05  REQ-CURRENCY                 PIC X(03).
003000     05  REQ-TRANSACTION-ID           PIC X(36).
003100     05  REQ-REASON                   PIC X(40).
003200     05  FILLER                       PIC X(04).
