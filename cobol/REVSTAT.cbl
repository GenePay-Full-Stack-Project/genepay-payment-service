000010*(c) 2026 GenePay Systems Group. All Rights Reserved.
000020*
000030*#ident	"@(#) batch/genepay/REVSTAT.cbl	$Revision: 1.9 $"
000040*static char sccsid[] = "@(#) REVSTAT.cbl";
000050*
000060 IDENTIFICATION DIVISION.
000070 PROGRAM-ID.  REVSTAT.
000080 AUTHOR.  R T DIAZ.
000090 INSTALLATION.  GENEPAY SYSTEMS GROUP -- BATCH SERVICES.
000100 DATE-WRITTEN.  04/17/1997.
000110 DATE-COMPILED.
000120 SECURITY.  UNPUBLISHED PROPRIETARY SOURCE.  INTERNAL USE ONLY.
000130*
000140******************************************************************
000150*  REVSTAT -- PLATFORM REVENUE STATISTICS.                       *
000160*                                                                *
000170*  SINGLE PASS OVER TRANFILE, SELECTING COMPLETED TRANSACTIONS   *
000180*  ONLY, OPTIONALLY RESTRICTED TO A CREATED-DATE RANGE READ FROM *
000190*  TWO SYSIN CONTROL CARDS (ZERO/ZERO MEANS NO FILTER -- RUN     *
000200*  OVER THE WHOLE FILE).  ACCUMULATES TOTAL 3% FEES, TOTAL       *
000210*  VOLUME, TRANSACTION COUNT, AND DISTINCT USER/MERCHANT COUNTS, *
000220*  THEN DERIVES THE TWO AVERAGES AND WRITES THE SECTION 2        *
000230*  SUMMARY TO RPTFILE.  RPTFILE IS OPENED EXTEND -- PAYPROC HAS  *
000240*  ALREADY WRITTEN SECTION 1 AHEAD OF US IN THE NIGHTLY RUN.     *
000250*                                                                *
000260*  CHANGE LOG.                                                   *
000270*    04/17/97  RTD  ORIGINAL PROGRAM PER PROJECT 4471 PHASE 3.   *RTD97   
000280*    06/03/96  MKS  (RETRO-DATED, SEE TICKET 96-118) ADDED THE   *MKS96   
000290*                   DISTINCT USER/MERCHANT COUNTS BY POPULAR     *MKS96   
000300*                   REQUEST FROM FINANCE.                        *MKS96   
000310*    11/19/98  PDQ  Y2K REMEDIATION -- DATE-RANGE COMPARE USES   *PDQ98   
000320*                   THE FULL CCYYMMDD FIELD, NOT A TRUNCATED     *PDQ98   
000330*                   YYMMDD -- NO CHANGE WAS ACTUALLY NEEDED, BUT *PDQ98   
000340*                   CONFIRMED AND LOGGED PER Y2K SIGN-OFF SHEET. *PDQ98   
000350*    05/08/00  JHV  WIDENED DISTINCT-ID TABLES TO 5000 ENTRIES.  *JHV00
000360*    12/02/05  SNG  CODING STANDARDS REVIEW 2005-142 -- PROMOTED *SNG05
000370*                   WS-SCAN-INDEX FROM 01 TO 77, STANDALONE      *SNG05
000380*                   COUNTER, AND WRAPPED THE STOP RUN STATEMENT  *SNG05
000390*                   IN ITS OWN NAMED EXIT PARAGRAPH.              *SNG05
000400******************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.  GENEPAY-3090.
000440 OBJECT-COMPUTER.  GENEPAY-3090.
000450 SPECIAL-NAMES.
000460     CLASS STATUS-CLASS IS 'PENDING   ' 'PROCESSING'
000470                            'COMPLETED ' 'FAILED    '
000480                            'CANCELLED ' 'REFUNDED  '
000490     UPSI-0 ON STATUS IS REVSTAT-TRACE-ON
000500            OFF STATUS IS REVSTAT-TRACE-OFF.
000510*
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
000550         ORGANIZATION IS SEQUENTIAL
000560         ACCESS MODE IS SEQUENTIAL
000570         FILE STATUS IS TRAN-FILE-STATUS.
000580     SELECT REPORT-FILE ASSIGN TO RPTFILE
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS RPT-FILE-STATUS.
000610*
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  TRANSACTION-FILE
000650     LABEL RECORDS ARE STANDARD
000660     RECORD CONTAINS 150 CHARACTERS.
000670 COPY TRANREC.
000680*
000690 FD  REPORT-FILE
000700     LABEL RECORDS ARE OMITTED
000710     RECORD CONTAINS 132 CHARACTERS.
000720 COPY RPTLINE.
000730*
000740 WORKING-STORAGE SECTION.
000750 01  TRAN-FILE-STATUS.
000760     05  TFS-STATUS-1                PIC X.
000770     05  TFS-STATUS-2                PIC X.
000780 01  RPT-FILE-STATUS.
000790     05  PFS-STATUS-1                PIC X.
000800     05  PFS-STATUS-2                PIC X.
000810*
000820 01  REVSTAT-SWITCHES.
000830     05  WS-EOF-SWITCH               PIC X(01) VALUE 'N'.
000840         88  WS-EOF-REACHED              VALUE 'Y'.
000850     05  WS-USER-SEEN-SWITCH         PIC X(01) VALUE 'N'.
000860         88  WS-USER-ALREADY-SEEN        VALUE 'Y'.
000870     05  WS-MERCHANT-SEEN-SWITCH     PIC X(01) VALUE 'N'.
000880         88  WS-MERCHANT-ALREADY-SEEN    VALUE 'Y'.
000890 01  REVSTAT-SWITCHES-COMBINED REDEFINES
000900     REVSTAT-SWITCHES.
000910     05  WS-SWITCH-BYTE              PIC X(01) OCCURS 3 TIMES.
000920*
000930 01  WS-FILTER-DATES.
000940     05  WS-FILTER-START-DATE        PIC 9(08) VALUE ZERO.
000950     05  WS-FILTER-END-DATE          PIC 9(08) VALUE ZERO.
000960 01  WS-FILTER-DATES-ALPHA REDEFINES
000970     WS-FILTER-DATES                 PIC X(16).
000980*
000990******************************************************************
001000* DISTINCT-ID TABLES -- ONE ENTRY PER USER/MERCHANT ID SEEN ON A *
001010* SELECTED (COMPLETED, IN-RANGE) TRANSACTION.  A LINEAR SCAN OF  *
001020* EACH TABLE ON EVERY RECORD IS SLOW BUT TRANFILE IS NOT SORTED  *
001030* BY EITHER ID, SO THERE IS NO CHEAPER WAY WITHOUT A SORT STEP.  *
001040******************************************************************
001050 01  WS-SEEN-USER-TABLE.
001060     05  WS-SEEN-USER-ID             PIC 9(09)
001070             OCCURS 5000 TIMES INDEXED BY WS-USR-IX.
001080 01  WS-SEEN-USER-COUNT              PIC 9(05) COMP VALUE ZERO.
001090 01  WS-SEEN-MERCHANT-TABLE.
001100     05  WS-SEEN-MERCHANT-ID         PIC 9(09)
001110             OCCURS 5000 TIMES INDEXED BY WS-MER-IX.
001120 01  WS-SEEN-MERCHANT-COUNT          PIC 9(05) COMP VALUE ZERO.
001130 77  WS-SCAN-INDEX                   PIC 9(05) COMP VALUE ZERO.
001140*
001150 01  REVSTAT-COUNTERS.
001160     05  WS-RECORDS-READ             PIC 9(07) COMP VALUE ZERO.
001170     05  WS-RECORDS-SELECTED         PIC 9(07) COMP VALUE ZERO.
001180*
001190 01  WS-TOTAL-FEES                   PIC S9(10)V99 VALUE ZERO.
001200 01  WS-TOTAL-VOLUME                 PIC S9(10)V99 VALUE ZERO.
001210 01  WS-AVERAGE-SIZE                 PIC S9(8)V99 VALUE ZERO.
001220 01  WS-AVERAGE-SIZE-EDIT REDEFINES
001230     WS-AVERAGE-SIZE                 PIC S9(10).
001240 01  WS-AVERAGE-FEE                  PIC S9(8)V99 VALUE ZERO.
001250 01  WS-FEE-RATE                     PIC V999 VALUE .030.
001260*
001270 01  LOGMSG.
001280     05  FILLER                      PIC X(12) VALUE
001290         'REVSTAT   =>'.
001300     05  LOGMSG-TEXT                 PIC X(50).
001310 01  LOGMSG-ERR.
001320     05  FILLER                      PIC X(13) VALUE
001330         'REVSTAT ERR >'.
001340     05  LOG-ERR-ROUTINE             PIC X(10).
001350     05  FILLER                      PIC X(21) VALUE
001360         ' FAILED: FILE-STATUS='.
001370     05  LOG-ERR-FILE-STATUS         PIC X(02).
001380 01  LOGMSG-LEN                      PIC S9(09) COMP-5.
001390 01  LOGMSG-ERR-LEN                  PIC S9(09) COMP-5.
001400*
001410 PROCEDURE DIVISION.
001420*
001430 0000-REVSTAT-MAIN.
001440     PERFORM 0100-INIT-RUN THRU 0100-EXIT.
001450     PERFORM 0200-SCAN-LEDGER THRU 0200-EXIT.
001460     PERFORM 0700-COMPUTE-AVERAGES THRU 0700-EXIT.
001470     PERFORM 0800-WRITE-SUMMARY THRU 0800-EXIT.
001480     CLOSE TRANSACTION-FILE.
001490     CLOSE REPORT-FILE.
001500     PERFORM 9900-EXIT-RUN THRU 9900-EXIT.
001510*
001520******************************************************************
001530* 0100-INIT-RUN -- READ THE OPTIONAL DATE-RANGE CONTROL CARDS,   *
001540* OPEN THE FILES.  RPTFILE IS OPENED EXTEND SINCE PAYPROC HAS    *
001550* ALREADY CREATED IT WITH SECTION 1 ON IT.                       *
001560******************************************************************
001570 0100-INIT-RUN.
001580     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
001590     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
001600     ACCEPT WS-FILTER-START-DATE.
001610     ACCEPT WS-FILTER-END-DATE.
001620     IF REVSTAT-TRACE-ON
001630         MOVE WS-FILTER-DATES-ALPHA TO LOGMSG-TEXT
001640         DISPLAY LOGMSG.
001650     OPEN INPUT TRANSACTION-FILE.
001660     IF TFS-STATUS-1 NOT = '0'
001670         MOVE 'OPEN-TRAN ' TO LOG-ERR-ROUTINE
001680         MOVE TRAN-FILE-STATUS TO LOG-ERR-FILE-STATUS
001690         PERFORM 9800-USERLOG-ERR THRU 9800-EXIT.
001700     OPEN EXTEND REPORT-FILE.
001710     IF PFS-STATUS-1 NOT = '0'
001720         MOVE 'OPEN-RPT  ' TO LOG-ERR-ROUTINE
001730         MOVE RPT-FILE-STATUS TO LOG-ERR-FILE-STATUS
001740         PERFORM 9800-USERLOG-ERR THRU 9800-EXIT.
001750 0100-EXIT.
001760     EXIT.
001770*
001780******************************************************************
001790* 0200-SCAN-LEDGER -- ONE PASS, SELECTING COMPLETED ROWS IN THE  *
001800* OPTIONAL DATE WINDOW.                                          *
001810******************************************************************
001820 0200-SCAN-LEDGER.
001830     PERFORM 0210-READ-LEDGER THRU 0210-EXIT.
001840     PERFORM 0220-EVALUATE-ROW THRU 0220-EXIT
001850         UNTIL WS-EOF-REACHED.
001860 0200-EXIT.
001870     EXIT.
001880*
001890 0210-READ-LEDGER.
001900     READ TRANSACTION-FILE
001910         AT END
001920             MOVE 'Y' TO WS-EOF-SWITCH
001930         NOT AT END
001940             ADD 1 TO WS-RECORDS-READ
001950     END-READ.
001960 0210-EXIT.
001970     EXIT.
001980*
001990 0220-EVALUATE-ROW.
002000     IF TRN-STATUS IS NOT STATUS-CLASS
002010         MOVE 'RECORD WITH UNRECOGNIZED STATUS SKIPPED'
002020             TO LOGMSG-TEXT
002030         DISPLAY LOGMSG
002040         GO TO 0220-EXIT-VIA-READ.
002050     IF TRN-STAT-COMPLETED
002060         IF (WS-FILTER-START-DATE = ZERO AND
002070             WS-FILTER-END-DATE = ZERO)
002080         OR (TRN-CREATED-DATE NOT < WS-FILTER-START-DATE AND
002090             TRN-CREATED-DATE NOT > WS-FILTER-END-DATE)
002100                 PERFORM 0300-ACCUMULATE THRU 0300-EXIT.
002110 0220-EXIT-VIA-READ.
002120     PERFORM 0210-READ-LEDGER THRU 0210-EXIT.
002130 0220-EXIT.
002140     EXIT.
002150*
002160******************************************************************
002170* 0300-ACCUMULATE -- RULE 1 (3% FEE), VOLUME, COUNT, AND THE     *
002180* DISTINCT USER/MERCHANT TABLES.                                 *
002190******************************************************************
002200 0300-ACCUMULATE.
002210     ADD 1 TO WS-RECORDS-SELECTED.
002220     ADD TRN-AMOUNT TO WS-TOTAL-VOLUME.
002230     COMPUTE WS-TOTAL-FEES ROUNDED =
002240         WS-TOTAL-FEES + (TRN-AMOUNT * WS-FEE-RATE).
002250     MOVE 'N' TO WS-USER-SEEN-SWITCH.
002260     MOVE ZERO TO WS-SCAN-INDEX.
002270     PERFORM 0310-CHECK-USER-SEEN THRU 0310-EXIT
002280         VARYING WS-SCAN-INDEX FROM 1 BY 1
002290         UNTIL WS-SCAN-INDEX > WS-SEEN-USER-COUNT
002300            OR WS-USER-ALREADY-SEEN.
002310     IF NOT WS-USER-ALREADY-SEEN AND TRN-USER-ID NOT = ZERO
002320         ADD 1 TO WS-SEEN-USER-COUNT
002330         MOVE TRN-USER-ID TO
002340             WS-SEEN-USER-ID (WS-SEEN-USER-COUNT).
002350     MOVE 'N' TO WS-MERCHANT-SEEN-SWITCH.
002360     MOVE ZERO TO WS-SCAN-INDEX.
002370     PERFORM 0320-CHECK-MERCHANT-SEEN THRU 0320-EXIT
002380         VARYING WS-SCAN-INDEX FROM 1 BY 1
002390         UNTIL WS-SCAN-INDEX > WS-SEEN-MERCHANT-COUNT
002400            OR WS-MERCHANT-ALREADY-SEEN.
002410     IF NOT WS-MERCHANT-ALREADY-SEEN
002420         ADD 1 TO WS-SEEN-MERCHANT-COUNT
002430         MOVE TRN-MERCHANT-ID TO
002440             WS-SEEN-MERCHANT-ID (WS-SEEN-MERCHANT-COUNT).
002450 0300-EXIT.
002460     EXIT.
002470*
002480 0310-CHECK-USER-SEEN.
002490     IF WS-SEEN-USER-ID (WS-SCAN-INDEX) = TRN-USER-ID
002500         MOVE 'Y' TO WS-USER-SEEN-SWITCH.
002510 0310-EXIT.
002520     EXIT.
002530*
002540 0320-CHECK-MERCHANT-SEEN.
002550     IF WS-SEEN-MERCHANT-ID (WS-SCAN-INDEX) = TRN-MERCHANT-ID
002560         MOVE 'Y' TO WS-MERCHANT-SEEN-SWITCH.
002570 0320-EXIT.
002580     EXIT.
002590*
002600******************************************************************
002610* 0700-COMPUTE-AVERAGES -- RULE 5.  ROUNDED HALF-UP, ZERO WHEN   *
002620* THE SELECTED COUNT IS ZERO.                                    *
002630******************************************************************
002640 0700-COMPUTE-AVERAGES.
002650     IF WS-RECORDS-SELECTED = ZERO
002660         MOVE ZERO TO WS-AVERAGE-SIZE
002670         MOVE ZERO TO WS-AVERAGE-FEE
002680     ELSE
002690         COMPUTE WS-AVERAGE-SIZE ROUNDED =
002700             WS-TOTAL-VOLUME / WS-RECORDS-SELECTED
002710         COMPUTE WS-AVERAGE-FEE ROUNDED =
002720             WS-TOTAL-FEES / WS-RECORDS-SELECTED.
002730 0700-EXIT.
002740     EXIT.
002750*
002760******************************************************************
002770* 0800-WRITE-SUMMARY -- SECTION 2 OF RPTFILE.                    *
002780******************************************************************
002790 0800-WRITE-SUMMARY.
002800     MOVE SPACES TO RPT-PRINT-LINE.
002810     MOVE 'PLATFORM REVENUE SUMMARY' TO RPTH-TITLE.
002820     WRITE RPT-PRINT-LINE.
002830     MOVE SPACES TO RPT-PRINT-LINE.
002840     MOVE 'TOTAL FEES COLLECTED' TO RPTS-LABEL.
002850     MOVE WS-TOTAL-FEES TO RPTS-VALUE.
002860     MOVE 'LKR' TO RPTS-CURRENCY.
002870     WRITE RPT-PRINT-LINE.
002880     MOVE SPACES TO RPT-PRINT-LINE.
002890     MOVE 'TOTAL TRANSACTION VOLUME' TO RPTS-LABEL.
002900     MOVE WS-TOTAL-VOLUME TO RPTS-VALUE.
002910     MOVE 'LKR' TO RPTS-CURRENCY.
002920     WRITE RPT-PRINT-LINE.
002930     MOVE SPACES TO RPT-PRINT-LINE.
002940     MOVE 'TRANSACTION COUNT' TO RPTS-LABEL.
002950     MOVE WS-RECORDS-SELECTED TO RPTS-VALUE.
002960     MOVE SPACES TO RPTS-CURRENCY.
002970     WRITE RPT-PRINT-LINE.
002980     MOVE SPACES TO RPT-PRINT-LINE.
002990     MOVE 'AVERAGE TRANSACTION SIZE' TO RPTS-LABEL.
003000     MOVE WS-AVERAGE-SIZE TO RPTS-VALUE.
003010     MOVE 'LKR' TO RPTS-CURRENCY.
003020     WRITE RPT-PRINT-LINE.
003030     MOVE SPACES TO RPT-PRINT-LINE.
003040     MOVE 'AVERAGE FEE PER TRANSACTION' TO RPTS-LABEL.
003050     MOVE WS-AVERAGE-FEE TO RPTS-VALUE.
003060     MOVE 'LKR' TO RPTS-CURRENCY.
003070     WRITE RPT-PRINT-LINE.
003080     MOVE SPACES TO RPT-PRINT-LINE.
003090     MOVE 'DISTINCT USERS' TO RPTS-LABEL.
003100     MOVE WS-SEEN-USER-COUNT TO RPTS-VALUE.
003110     MOVE SPACES TO RPTS-CURRENCY.
003120     WRITE RPT-PRINT-LINE.
003130     MOVE SPACES TO RPT-PRINT-LINE.
003140     MOVE 'DISTINCT MERCHANTS' TO RPTS-LABEL.
003150     MOVE WS-SEEN-MERCHANT-COUNT TO RPTS-VALUE.
003160     MOVE SPACES TO RPTS-CURRENCY.
003170     WRITE RPT-PRINT-LINE.
003180     MOVE SPACES TO RPT-PRINT-LINE.
003190     MOVE 'TRANFILE RECORDS READ' TO RPTS-LABEL.
003200     MOVE WS-RECORDS-READ TO RPTS-VALUE.
003210     MOVE SPACES TO RPTS-CURRENCY.
003220     WRITE RPT-PRINT-LINE.
003230 0800-EXIT.
003240     EXIT.
003250*
003260 9800-USERLOG-ERR.
003270     DISPLAY LOGMSG-ERR.
003280 9800-EXIT.
003290     EXIT.
003300*
003310******************************************************************
003320* 9900-EXIT-RUN -- SINGLE NAMED RETURN POINT FOR THIS RUN, THE    *
003330* SAME WAY THE OLD PAYLINK SERVICES ALWAYS LEFT FROM A NAMED      *
003340* EXIT PARAGRAPH RATHER THAN FROM AN ARBITRARY LINE IN THE MAIN.  *
003350******************************************************************
003360 9900-EXIT-RUN.
003370     STOP RUN.
003380 9900-EXIT.
003390     EXIT.
