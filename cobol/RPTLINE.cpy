000100*(c) 2026 GenePay Systems Group. All Rights Reserved.
000200*
000300*#ident	"@(#) batch/genepay/copybooks/RPTLINE.cpy	$Revision: 1.6 $"
000400*static char sccsid[] = "@(#) RPTLINE.cpy";
000500*
000600******************************************************************
000700*  RPT-PRINT-LINE                                                *
000800*  ONE SHARED 132-COLUMN PRINT LINE FOR RPTFILE.  PAYPROC,       *
000900*  REVSTAT AND ADMDASH EACH APPEND THEIR OWN SECTION TO THE      *
001000*  SAME RPTFILE, SO THE THREE JOB STEPS SHARE ONE LAYOUT WITH    *
001100*  A REDEFINES PER SECTION RATHER THAN THREE SEPARATE FDS.       *
001200******************************************************************
001300*DATE-WRITTEN.  03/11/1994.
001400*
001500*CHANGE LOG.
001600*    03/11/94  RTD  ORIGINAL LAYOUT, DETAIL LINE ONLY.
001700*    02/27/97  RTD  ADDED TRAILER LINE FOR CONTROL TOTALS.
001800*    04/17/97  RTD  ADDED PLATFORM-REVENUE SUMMARY REDEFINES.
001900*    01/14/95  MKS  (RETRO-DATED ENTRY, SEE TICKET 95-004) ADDED
002000*                   DASHBOARD REDEFINES FOR ADMIN COUNTS.
002100*    11/19/98  PDQ  Y2K REVIEW -- NO DATE FIELDS PRINTED, NO
002200*                   CHANGE REQUIRED.
002300******************************************************************
002400 01  RPT-PRINT-LINE                  PIC X(132).
002500*
002600 01  RPT-DETAIL-LINE REDEFINES RPT-PRINT-LINE.
002700     05  RPTD-ACTION                 PIC X(08).
002800     05  FILLER                      PIC X(02).
002900     05  RPTD-TRANSACTION-ID         PIC X(36).
003000     05  FILLER                      PIC X(02).
003100     05  RPTD-MERCHANT-ID            PIC Z(8)9.
003200     05  FILLER                      PIC X(02).
003300     05  RPTD-AMOUNT                 PIC Z,ZZZ,ZZ9.99-.
003400     05  FILLER                      PIC X(02).
003500     05  RPTD-DISPOSITION            PIC X(08).
003600     05  FILLER                      PIC X(02).
003700     05  RPTD-REASON                 PIC X(40).
003800     05  FILLER                      PIC X(08).
003900*
004000 01  RPT-TRAILER-LINE REDEFINES RPT-PRINT-LINE.
004100     05  RPTT-LABEL                  PIC X(30).
004200     05  RPTT-ACCEPTED-COUNT         PIC ZZZ,ZZ9.
004300     05  FILLER                      PIC X(02).
004400     05  RPTT-REJECTED-COUNT         PIC ZZZ,ZZ9.
004500     05  FILLER                      PIC X(02).
004600     05  RPTT-REFUNDED-AMOUNT        PIC Z,ZZZ,ZZZ,ZZ9.99-.
004700     05  FILLER                      PIC X(67).
004800*
004900 01  RPT-SUMMARY-LINE REDEFINES RPT-PRINT-LINE.
005000     05  RPTS-LABEL                  PIC X(40).
005100     05  RPTS-VALUE                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
005200     05  FILLER                      PIC X(03).
005300     05  RPTS-CURRENCY               PIC X(03).
005400     05  FILLER                      PIC X(69).
005500*
005600 01  RPT-DASHBOARD-LINE REDEFINES RPT-PRINT-LINE.
005700     05  RPTA-LABEL                  PIC X(45).
005800     05  RPTA-VALUE                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
005900     05  FILLER                      PIC X(70).
006000*
006100 01  RPT-HEADING-LINE REDEFINES RPT-PRINT-LINE.
006200     05  RPTH-TITLE                  PIC X(60).
006300     05  FILLER                      PIC X(72).
