000100*(c) 2026 GenePay Systems Group. All Rights Reserved.
000200*
000300*#ident	"@(#) batch/genepay/copybooks/TRANREC.cpy	$Revision: 1.11 $"
000400*static char sccsid[] = "@(#) TRANREC.cpy";
000500*
000600******************************************************************
000700*  TRANSACTION-RECORD                                            *
000800*  ONE ENTRY PER TRANSACTION ON THE PLATFORM LEDGER.  TRANFILE   *
000900*  IS THE INPUT LEDGER, SORTED ASCENDING BY TRN-ID; TRANOUT IS   *
001000*  THE SAME LAYOUT WRITTEN BY PAYPROC AS THE UPDATED LEDGER      *
001100*  (EXISTING ROWS CARRIED FORWARD, NEW PAYMENTS APPENDED,        *
001200*  REFUNDED ROWS REWRITTEN).  READ BY REVSTAT AND ADMDASH FOR    *
001300*  REPORTING ONLY.                                               *
001400******************************************************************
001500*DATE-WRITTEN.  03/11/1994.
001600*
001700*CHANGE LOG.
001800*    03/11/94  RTD  ORIGINAL LAYOUT PER PROJECT 4471 REQUEST.
001900*    09/22/94  RTD  ADDED TRN-BIO-VERIFIED FOR BIOMETRIC PILOT.
002000*    02/27/97  RTD  ADDED TRN-TYPE FOR ADJUSTMENT-POSTING SUPPORT.
002100*    11/19/98  PDQ  Y2K REMEDIATION -- CREATED-DATE CONFIRMED
002200*                   CENTURY-READY (CCYYMMDD).
002300*    05/08/00  JHV  WIDENED RECORD TO 150 BYTES (WAS 140) -- THE
002400*                   FIELD SET NO LONGER FIT 140; PADDED FOR
002500*                   HEADROOM PER JHV/OPS AGREEMENT.
002600******************************************************************
002700 01  TRANSACTION-RECORD.
002800     05  TRN-ID                      PIC 9(09).
002900     05  TRN-TRANSACTION-ID          PIC X(36).
003000     05  TRN-USER-ID                 PIC 9(09).
003100     05  TRN-MERCHANT-ID             PIC 9(09).
003200     05  TRN-AMOUNT                  PIC S9(8)V99.
003300     05  TRN-AMOUNT-EDIT REDEFINES
003400         TRN-AMOUNT                  PIC S9(10).
003500     05  TRN-CURRENCY                PIC X(03).
003600     05  TRN-STATUS                  PIC X(10).
003700         88  TRN-STAT-PENDING            VALUE 'PENDING   '.
003800         88  TRN-STAT-PROCESSING         VALUE 'PROCESSING'.
003900         88  TRN-STAT-COMPLETED          VALUE 'COMPLETED '.
004000         88  TRN-STAT-FAILED             VALUE 'FAILED    '.
004100         88  TRN-STAT-CANCELLED          VALUE 'CANCELLED '.
004200         88  TRN-STAT-REFUNDED           VALUE 'REFUNDED  '.
004300         88  TRN-STAT-OPEN-PENDING       VALUE 'PENDING   '
004400                                                'PROCESSING'.
004500     05  TRN-TYPE                    PIC X(10).
004600         88  TRN-TYPE-PAYMENT            VALUE 'PAYMENT   '.
004700         88  TRN-TYPE-REFUND             VALUE 'REFUND    '.
004800         88  TRN-TYPE-ADJUSTMENT         VALUE 'ADJUSTMENT'.
004900     05  TRN-BIO-VERIFIED            PIC X(01).
005000         88  TRN-BIO-WAS-VERIFIED        VALUE 'Y'.
005100     05  TRN-CREATED-DATE            PIC 9(08).
005200     05  TRN-CREATED-DATE-PARTS REDEFINES
005300         TRN-CREATED-DATE.
005400         10  TRN-CREAT-CCYY          PIC 9(04).
005500         10  TRN-CREAT-MM            PIC 9(02).
005600         10  TRN-CREAT-DD            PIC 9(02).
005700     05  TRN-DESCRIPTION             PIC X(40).
005800     05  FILLER                      PIC X(05).
