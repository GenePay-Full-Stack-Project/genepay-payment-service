000100*(c) 2026 GenePay Systems Group. All Rights Reserved.
000200*
000300*#ident	"@(#) batch/genepay/copybooks/USERREC.cpy	$Revision: 1.9 $"
000400*static char sccsid[] = "@(#) USERREC.cpy";
000500*
000600******************************************************************
000700*  USER-RECORD                                                   *
000800*  ONE ENTRY PER CUSTOMER OF THE PLATFORM.  READ FROM USERFILE   *
000900*  BY PAYPROC (VIA MERCHFILE CROSS-CHECKS) AND BY ADMDASH FOR    *
001000*  THE POPULATION AND RECENCY COUNTS ON THE ADMIN DASHBOARD.     *
001100*  SORTED ASCENDING BY USR-ID ON THE INPUT FILE.                 *
001200******************************************************************
001300*DATE-WRITTEN.  03/11/1994.
001400*
001500*CHANGE LOG.
001600*    03/11/94  RTD  ORIGINAL LAYOUT PER PROJECT 4471 REQUEST.
001700*    09/22/94  RTD  ADDED USR-FACE-ENROLLED FOR BIOMETRIC PILOT.
001800*    01/14/95  MKS  ADDED USR-CARD-LINKED, WIDENED USR-PHONE.
001900*    06/03/96  MKS  ADDED FAILED-ATTEMPTS/LOCKED-UNTIL LOCKOUT
002000*                   FIELDS PER SECURITY REQUEST SR-1996-118.
002100*    11/19/98  PDQ  Y2K REMEDIATION -- CREATED-DATE AND LOCKED-
002200*                   UNTIL CONFIRMED CENTURY-READY (CCYYMMDD).
002300*    04/02/01  JHV  RENUMBERED FILLER PADS AFTER FIELD REVIEW.
002400******************************************************************
002500 01  USER-RECORD.
002600     05  USR-ID                      PIC 9(09).
002700     05  USR-EMAIL                   PIC X(40).
002800     05  USR-FULL-NAME               PIC X(30).
002900     05  USR-NIC-NUMBER              PIC X(12).
003000     05  USR-PHONE                   PIC X(15).
003100     05  USR-BALANCE                 PIC S9(8)V99.
003200     05  USR-BALANCE-R REDEFINES
003300         USR-BALANCE                 PIC S9(10).
003400     05  USR-STATUS                  PIC X(10).
003500         88  USR-STAT-ACTIVE             VALUE 'ACTIVE    '.
003600         88  USR-STAT-SUSPENDED          VALUE 'SUSPENDED '.
003700         88  USR-STAT-INACTIVE           VALUE 'INACTIVE  '.
003800         88  USR-STAT-DELETED            VALUE 'DELETED   '.
003900     05  USR-EMAIL-VERIFIED          PIC X(01).
004000         88  USR-EMAIL-IS-VERIFIED       VALUE 'Y'.
004100     05  USR-FACE-ENROLLED           PIC X(01).
004200         88  USR-FACE-IS-ENROLLED        VALUE 'Y'.
004300     05  USR-CARD-LINKED             PIC X(01).
004400         88  USR-CARD-IS-LINKED          VALUE 'Y'.
004500     05  USR-FAILED-ATTEMPTS         PIC 9(02).
004600     05  USR-LOCKED-UNTIL            PIC 9(14).
004700     05  USR-LOCKED-UNTIL-PARTS REDEFINES
004800         USR-LOCKED-UNTIL.
004900         10  USR-LOCK-CCYY           PIC 9(04).
005000         10  USR-LOCK-MM             PIC 9(02).
005100         10  USR-LOCK-DD             PIC 9(02).
005200         10  USR-LOCK-HH             PIC 9(02).
005300         10  USR-LOCK-MN             PIC 9(02).
005400         10  USR-LOCK-SS             PIC 9(02).
005500     05  USR-CREATED-DATE            PIC 9(08).
005600     05  USR-CREATED-DATE-PARTS REDEFINES
005700         USR-CREATED-DATE.
005800         10  USR-CREAT-CCYY          PIC 9(04).
005900         10  USR-CREAT-MM            PIC 9(02).
006000         10  USR-CREAT-DD            PIC 9(02).
006100     05  FILLER                      PIC X(07).
